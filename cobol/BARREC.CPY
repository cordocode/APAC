000100******************************************************************
000200*                                                                *
000300*    BARREC.CPY                                                  *
000400*                                                                *
000500*    REGISTRO DE BARRA DE UN MINUTO (MINUTE BAR)                 *
000600*    UNA RANURA POR CADA MINUTO HABIL DE MERCADO, 09:30-16:00     *
000700*    HORA DEL ESTE, GENERADA POR CALENDAR-BUILD Y LLENADA POR     *
000800*    BAR-LOAD.  LA CLAVE LOGICA ES TICKER + TIMESTAMP.            *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    ----------------------------------------------------------  *
001200*    FECHA     PROGR  TICKET    DESCRIPCION                      *
001300*    --------  -----  --------  -------------------------------  *
001400*    03/14/91  JBR    REQ-0118  PRIMERA VERSION - CARGA DIARIA    *
001500*    09/02/92  JBR    REQ-0204  SE AGREGA BAR-VOLUME              *
001600*    11/19/93  MTV    REQ-0266  BAR-PRESENT-FLAG PARA RANURAS     *
001700*                     VACIAS (SIN DATO DE MERCADO)                *
001800*    06/08/95  MTV    REQ-0340  SE AGREGA VISTA REDEFINIDA POR    *
001900*                     FECHA PARTIDA PARA REPORTES                *
002000*    01/05/99  RDL    Y2K-0009  REVISION Y2K - SIN CAMBIO, EL     *
002100*                     TIMESTAMP YA ES DE 4 DIGITOS DE ANO         *
002200*    08/22/01  RDL    REQ-0501  SE AGREGA FILLER DE RESERVA       *
002210*    04/17/02  MTV    REQ-0525  BAR-VOLUME PASA DE COMP-3 A       *
002220*                     NUMERICO ZONADO, IGUAL QUE EL RESTO DE      *
002230*                     LOS CAMPOS NUMERICOS DE LA CASA; SE         *
002240*                     ACHICA EL FILLER DE RESERVA DE 12 A 08      *
002250*                     PARA CONSERVAR EL LARGO DEL REGISTRO        *
002260******************************************************************
002400 01  REG-BARRA.
002450     05  BAR-CLAVE.
002460         10  BAR-TICKER          PIC X(08).
002470         10  BAR-TIMESTAMP       PIC X(20).
002600     05  BAR-CLAVE-R REDEFINES BAR-CLAVE.
002610         10  BAR-CV-TICKER       PIC X(08).
002700         10  BAR-TS-ANO          PIC X(04).
002800         10  BAR-TS-GUION-1      PIC X(01).
002900         10  BAR-TS-MES          PIC X(02).
003000         10  BAR-TS-GUION-2      PIC X(01).
003100         10  BAR-TS-DIA          PIC X(02).
003200         10  BAR-TS-SEP-T        PIC X(01).
003300         10  BAR-TS-HORA         PIC X(02).
003400         10  BAR-TS-DOSPTS-1     PIC X(01).
003500         10  BAR-TS-MINUTO       PIC X(02).
003600         10  BAR-TS-DOSPTS-2     PIC X(01).
003700         10  BAR-TS-SEGUNDO      PIC X(02).
003800         10  BAR-TS-ZULU         PIC X(01).
004000     05  BAR-OPEN                PIC S9(05)V99.
004100     05  BAR-HIGH                PIC S9(05)V99.
004200     05  BAR-LOW                 PIC S9(05)V99.
004300     05  BAR-CLOSE               PIC S9(05)V99.
004400     05  BAR-VOLUME              PIC 9(09).
004500     05  BAR-PRESENT-FLAG        PIC X(01).
004600         88  BAR-SLOT-PRESENT            VALUE "Y".
004700         88  BAR-SLOT-EMPTY              VALUE "N".
004800     05  FILLER                  PIC X(08).
