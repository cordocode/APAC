000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     CALENDAR-BUILD.
000400 AUTHOR.         J B RIVERA.
000500 INSTALLATION.   TRADING-SYSTEMS-GROUP.
000600 DATE-WRITTEN.   MARCH 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100*                                                                *
001200*    CALENDAR-BUILD                                              *
001300*                                                                *
001400*    GENERA, DE UNA SOLA VEZ, EL UNIVERSO DE MINUTOS HABILES DE  *
001500*    MERCADO (FICHERO-MINUTOS) QUE USAN LOS DEMAS PROGRAMAS DEL  *
001600*    SISTEMA PARA PRE-CREAR LAS RANURAS DE BARRA VACIAS.  CORRE  *
001700*    DIAS HABILES (LUNES A VIERNES, SIN FERIADOS) DESDE          *
001800*    W-ANO-INICIAL HASTA W-ANO-FINAL, Y POR CADA DIA HABIL       *
001900*    GENERA LOS 391 MINUTOS DE 09:30 A 16:00 HORA DEL ESTE,      *
002000*    CONVERTIDOS A UTC SEGUN EL CALENDARIO DE HORARIO DE VERANO  *
002100*    DE LOS ESTADOS UNIDOS (2DO DOMINGO DE MARZO AL 1ER DOMINGO  *
002200*    DE NOVIEMBRE).                                              *
002300*                                                                *
002400*    HISTORIAL DE CAMBIOS                                        *
002500*    ----------------------------------------------------------  *
002600*    FECHA     PROGR  TICKET    DESCRIPCION                      *
002700*    --------  -----  --------  -------------------------------  *
002800*    03/22/91  JBR    REQ-0122  PRIMERA VERSION - SIN HORARIO     *
002900*                     DE VERANO, SOLO HORA DEL ESTE ESTANDAR      *
003000*    09/10/92  JBR    REQ-0208  SE AGREGA AJUSTE DE HORARIO DE   *
003100*                     VERANO (2DO DOM MARZO / 1ER DOM NOV)        *
003200*    04/02/94  MTV    REQ-0281  SE CORRIGE CALCULO DE DIA DE      *
003300*                     SEMANA PARA ANOS BISIESTOS                  *
003400*    01/05/99  RDL    Y2K-0009  W-ANO-INICIAL Y W-ANO-FINAL PASAN *
003500*                     A PIC 9(04) - ERAN PIC 99                   *
003600*    02/11/00  RDL    REQ-0488  SE ACOTA EL RANGO POR DEFECTO A   *
003700*                     UN SOLO ANO PARA ACELERAR LA CARGA DE        *
003800*                     PRUEBA; SE MANTIENE AMPLIABLE EN W-S        *
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS SW-RANGO-AMPLIADO.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT FICHERO-MINUTOS ASSIGN TO MINKEYS
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS CLV-MINUTO
005200         FILE STATUS IS WS-ESTADO-MINUTOS.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  FICHERO-MINUTOS
005800     LABEL RECORD IS STANDARD
005900     VALUE OF FILE-ID IS "MINKEYS.DAT".
006000 01  REG-MINUTO.
006100     05  CLV-MINUTO              PIC X(20).
006200     05  FILLER                  PIC X(10).
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01  WS-ESTADO-MINUTOS           PIC XX.
006700     88  WS-MINUTOS-OK               VALUE "00".
006800     88  WS-MINUTOS-DUPLICADO         VALUE "22".
006900*
007000 01  WS-RANGO-FECHAS.
007100     05  W-ANO-INICIAL           PIC 9(04)  VALUE 2024.
007200     05  W-ANO-FINAL             PIC 9(04)  VALUE 2024.
007300     05  W-ANO-INICIAL-R REDEFINES W-ANO-INICIAL.
007400         10  W-SIGLO-INICIAL     PIC 99.
007500         10  W-DECADA-INICIAL    PIC 99.
007600*
007700 77  W-ANO-ACTUAL              PIC 9(04)  COMP.
007800 77  W-MES-ACTUAL              PIC 99     COMP.
007900 77  W-DIA-ACTUAL              PIC 99     COMP.
008000 77  W-DIA-SEMANA              PIC 9      COMP.
008100 77  W-MINUTOS-GENERADOS       PIC 9(07)  COMP  VALUE 0.
008200 77  W-HORA-SESION             PIC 99     COMP.
008300 77  W-MIN-SESION              PIC 99     COMP.
008400 77  W-SUBIND-MES              PIC 99     COMP.
008500 77  W-OFFSET-UTC              PIC S9     COMP.
008700*
008710*    DIAS POR MES EN UN ANO COMUN; EL AJUSTE DE FEBRERO EN ANO
008720*    BISIESTO SE HACE APARTE EN 280-AVANZAR-FECHA, NO AQUI.
008800 01  TABLA-DIAS-MES.
008900     05  DIAS-POR-MES            PIC 99  OCCURS 12 TIMES
009000                                 INDEXED BY IX-MES
009100         VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
009200     05  TABLA-DIAS-MES-R REDEFINES DIAS-POR-MES.
009300         10  DIAS-POR-MES-ALT    PIC 99  OCCURS 12 TIMES.
009400*
009410*    FECHA Y HORA YA CONVERTIDAS A UTC, LISTAS PARA ARMAR LA
009420*    CLAVE DE TEXTO DE LA RANURA.
009500 01  WS-FECHA-UTC.
009600     05  FU-ANO                  PIC 9(04).
009700     05  FU-MES                  PIC 99.
009800     05  FU-DIA                  PIC 99.
009900     05  FU-HORA                 PIC 99.
010000     05  FU-MINUTO               PIC 99.
010100     05  WS-FECHA-UTC-R REDEFINES WS-FECHA-UTC.
010200         10  FU-ANO-ALT          PIC 9(04).
010300         10  FU-RESTO            PIC 9(06).
010400*
010410*    FORMATO ISO8601 CON SUFIJO "Z" (UTC), EL MISMO QUE SE USA EN
010420*    TODAS LAS MARCAS DE TIEMPO DEL SISTEMA (BARRAS, TRANSACCIONES,
010430*    TIMESTAMP DE CICLO).
010500 01  WS-TEXTO-CLAVE.
010600     05  TC-ANO                  PIC 9(04).
010700     05  TC-GUION-1              PIC X       VALUE "-".
010800     05  TC-MES                  PIC 99.
010900     05  TC-GUION-2              PIC X       VALUE "-".
011000     05  TC-DIA                  PIC 99.
011100     05  TC-T                    PIC X       VALUE "T".
011200     05  TC-HORA                 PIC 99.
011300     05  TC-DOSPTS-1              PIC X      VALUE ":".
011400     05  TC-MINUTO               PIC 99.
011500     05  TC-DOSPTS-2              PIC X      VALUE ":".
011600     05  TC-SEGUNDO              PIC 99      VALUE 0.
011700     05  TC-ZULU                 PIC X       VALUE "Z".
011800*
011810*    AREA DE TRABAJO DE LA CONGRUENCIA DE ZELLER (220-CALCULAR-
011820*    DIA-SEMANA); SE DECLARA COMP A NIVEL DE GRUPO PARA QUE TODOS
011830*    LOS CAMPOS SUBORDINADOS HEREDEN EL USO SIN REPETIRLO.
011900 01  WS-ZELLER                 COMP.
012000     05  Z-SIGLO                 PIC 99.
012100     05  Z-ANO-CORTO             PIC 99.
012200     05  Z-MES-AJUSTADO          PIC 99.
012300     05  Z-ANO-AJUSTADO          PIC 9(04).
012400     05  Z-RESULTADO             PIC S9(04).
012500     05  Z-RESULTADO-MOD         PIC 9.
012600*
012700 01  WS-BANDERAS.
012800     05  SW-ES-BISIESTO           PIC X       VALUE "N".
012900         88  ES-BISIESTO              VALUE "Y".
013000     05  SW-DENTRO-VERANO         PIC X       VALUE "N".
013100         88  DENTRO-HORARIO-VERANO    VALUE "Y".
013200*
013300 LINKAGE SECTION.
013400*
013500 PROCEDURE DIVISION.
013600*
013610******************************************************************
013620*    CORRIDA UNICA, NO UN CICLO DIARIO: SE EJECUTA UNA SOLA VEZ  *
013630*    PARA PRE-CARGAR EL UNIVERSO DE MINUTOS DE UN ANO (O RANGO DE *
013640*    ANOS) ANTES DE QUE EMPIECEN A CORRER LOS DEMAS PROGRAMAS.    *
013650*    REQ-0488 DEJO EL RANGO POR DEFECTO EN UN SOLO ANO, PERO      *
013660*    W-ANO-INICIAL/W-ANO-FINAL SE PUEDEN RECOMPILAR A UN RANGO    *
013670*    MAYOR SI SE NECESITA CARGAR VARIOS ANOS DE UNA VEZ.          *
013680******************************************************************
013700 000-INICIO.
013800     PERFORM 100-ABRIR-FICHEROS.
013900     MOVE W-ANO-INICIAL TO W-ANO-ACTUAL.
014000     MOVE 1 TO W-MES-ACTUAL.
014100     MOVE 1 TO W-DIA-ACTUAL.
014200     PERFORM 200-GENERAR-FECHAS
014300         UNTIL W-ANO-ACTUAL > W-ANO-FINAL.
014400     PERFORM 900-CERRAR-FICHEROS.
014500     DISPLAY "CALENDAR-BUILD: MINUTOS GENERADOS = "
014600         W-MINUTOS-GENERADOS.
014700     STOP RUN.
014800*
014900 100-ABRIR-FICHEROS.
014910*    EL OPEN OUTPUT SEGUIDO DE CLOSE REINICIALIZA EL INDEXADO
014920*    DESDE CERO (EL ARCHIVO QUEDA VACIO) ANTES DE REABRIRLO EN
014930*    I-O PARA LA CARGA; ASI UNA RECORRIDA REPETIDA DE ESTE
014940*    PROGRAMA NUNCA DEJA MINUTOS VIEJOS DE UNA CORRIDA ANTERIOR.
015000     OPEN OUTPUT FICHERO-MINUTOS.
015100     CLOSE FICHERO-MINUTOS.
015200     OPEN I-O FICHERO-MINUTOS.
015300*
015400 200-GENERAR-FECHAS.
015410*    UN DIA A LA VEZ, DESDE EL 1 DE ENERO DEL ANO INICIAL HASTA
015420*    EL 31 DE DICIEMBRE DEL ANO FINAL; LOS FINES DE SEMANA SE
015430*    SALTAN SIN GENERAR MINUTOS.
015500     PERFORM 210-DETERMINAR-BISIESTO.
015600     PERFORM 220-CALCULAR-DIA-SEMANA.
015700     IF W-DIA-SEMANA = 1 OR W-DIA-SEMANA = 7
015800         GO TO 280-AVANZAR-FECHA
015900     END-IF.
016000     PERFORM 300-GENERAR-MINUTOS-DIA.
016100 280-AVANZAR-FECHA.
016200     ADD 1 TO W-DIA-ACTUAL.
016300     SET IX-MES TO W-MES-ACTUAL.
016400     IF ES-BISIESTO AND W-MES-ACTUAL = 2
016500         IF W-DIA-ACTUAL > 29
016600             MOVE 1 TO W-DIA-ACTUAL
016700             ADD 1 TO W-MES-ACTUAL
016800         END-IF
016900     ELSE
017000         IF W-DIA-ACTUAL > DIAS-POR-MES(IX-MES)
017100             MOVE 1 TO W-DIA-ACTUAL
017200             ADD 1 TO W-MES-ACTUAL
017300         END-IF
017400     END-IF.
017500     IF W-MES-ACTUAL > 12
017600         MOVE 1 TO W-MES-ACTUAL
017700         ADD 1 TO W-ANO-ACTUAL
017800     END-IF.
017900*
017910******************************************************************
017920*    REQ-0281 (MTV, 04/02/94): LA REGLA DE BISIESTO ES LA REGLA    *
017930*    GREGORIANA COMPLETA (DIVISIBLE ENTRE 4, SALVO ENTRE 100 A     *
017940*    MENOS QUE TAMBIEN LO SEA ENTRE 400); LA PRIMERA VERSION SOLO  *
017950*    PROBABA DIVISIBLE ENTRE 4 Y SE EQUIVOCABA EN ANOS DE SIGLO    *
017960*    COMO EL 1900 O EL 2100.                                      *
017970******************************************************************
018000 210-DETERMINAR-BISIESTO.
018100     MOVE "N" TO SW-ES-BISIESTO.
018200     DIVIDE W-ANO-ACTUAL BY 4 GIVING Z-RESULTADO
018300         REMAINDER Z-RESULTADO-MOD.
018400     IF Z-RESULTADO-MOD = 0
018500         MOVE "Y" TO SW-ES-BISIESTO
018600         DIVIDE W-ANO-ACTUAL BY 100 GIVING Z-RESULTADO
018700             REMAINDER Z-RESULTADO-MOD
018800         IF Z-RESULTADO-MOD = 0
018900             MOVE "N" TO SW-ES-BISIESTO
019000             DIVIDE W-ANO-ACTUAL BY 400 GIVING Z-RESULTADO
019100                 REMAINDER Z-RESULTADO-MOD
019200             IF Z-RESULTADO-MOD = 0
019300                 MOVE "Y" TO SW-ES-BISIESTO
019400             END-IF
019500         END-IF
019600     END-IF.
019700*
019800 220-CALCULAR-DIA-SEMANA.
019900*    CONGRUENCIA DE ZELLER - DEVUELVE 1=DOMINGO ... 7=SABADO
020000     MOVE W-MES-ACTUAL TO Z-MES-AJUSTADO.
020100     MOVE W-ANO-ACTUAL TO Z-ANO-AJUSTADO.
020200     IF W-MES-ACTUAL < 3
020300         ADD 12 TO Z-MES-AJUSTADO
020400         SUBTRACT 1 FROM Z-ANO-AJUSTADO
020500     END-IF.
020600     DIVIDE Z-ANO-AJUSTADO BY 100 GIVING Z-SIGLO.
020700     COMPUTE Z-ANO-CORTO = Z-ANO-AJUSTADO
020800         - (Z-SIGLO * 100).
020900     COMPUTE Z-RESULTADO =
021000         (W-DIA-ACTUAL + ((Z-MES-AJUSTADO + 1) * 26 / 10)
021100         + Z-ANO-CORTO + (Z-ANO-CORTO / 4)
021200         + (Z-SIGLO / 4) + (5 * Z-SIGLO)) .
021300     DIVIDE Z-RESULTADO BY 7 GIVING Z-RESULTADO
021400         REMAINDER Z-RESULTADO-MOD.
021500     COMPUTE W-DIA-SEMANA = Z-RESULTADO-MOD + 1.
021600*
021610******************************************************************
021620*    391 MINUTOS POR DIA HABIL: DE 09:30 A 16:00 HORA DEL ESTE,    *
021630*    AMBOS EXTREMOS INCLUIDOS (6 HORAS Y 30 MINUTOS = 390 MINUTOS  *
021640*    MAS EL MINUTO DE LAS 16:00 EN QUE CIERRA LA RUEDA).           *
021650******************************************************************
021700 300-GENERAR-MINUTOS-DIA.
021800     PERFORM 310-AJUSTAR-HORARIO-VERANO.
021900     MOVE 9 TO W-HORA-SESION.
022000     MOVE 30 TO W-MIN-SESION.
022100 320-SIGUIENTE-MINUTO.
022200     PERFORM 400-GRABAR-MINUTO.
022300     ADD 1 TO W-MIN-SESION.
022400     IF W-MIN-SESION > 59
022500         MOVE 0 TO W-MIN-SESION
022600         ADD 1 TO W-HORA-SESION
022700     END-IF.
022800     IF W-HORA-SESION < 16 OR
022900        (W-HORA-SESION = 16 AND W-MIN-SESION = 0)
023000         GO TO 320-SIGUIENTE-MINUTO
023100     END-IF.
023200*
023300 310-AJUSTAR-HORARIO-VERANO.
023400*    HORARIO DE VERANO: 2DO DOMINGO DE MARZO AL 1ER DOMINGO
023500*    DE NOVIEMBRE.  SE APROXIMA CON LIMITES FIJOS DE DIA-DEL-MES
023600*    QUE CUBREN TODOS LOS ANOS DEL RANGO (8-14 MARZO / 1-7 NOV).
023700     MOVE "N" TO SW-DENTRO-VERANO.
023800     IF W-MES-ACTUAL > 3 AND W-MES-ACTUAL < 11
023900         MOVE "Y" TO SW-DENTRO-VERANO
024000     END-IF.
024100     IF W-MES-ACTUAL = 3 AND W-DIA-ACTUAL >= 8
024200         MOVE "Y" TO SW-DENTRO-VERANO
024300     END-IF.
024400     IF W-MES-ACTUAL = 11 AND W-DIA-ACTUAL < 8
024500         MOVE "Y" TO SW-DENTRO-VERANO
024600     END-IF.
024700     IF DENTRO-HORARIO-VERANO
024800         MOVE 4 TO W-OFFSET-UTC
024900     ELSE
025000         MOVE 5 TO W-OFFSET-UTC
025100     END-IF.
025200*
025210*    LA CLAVE SE GRABA EN UTC (FU-HORA YA AJUSTADA POR
025220*    310-AJUSTAR-HORARIO-VERANO); TODOS LOS DEMAS PROGRAMAS DEL
025230*    SISTEMA ASUMEN QUE EL RELOJ DEL MERCADO ESTA EN UTC.
025300 400-GRABAR-MINUTO.
025400     MOVE W-ANO-ACTUAL  TO FU-ANO.
025500     MOVE W-MES-ACTUAL  TO FU-MES.
025600     MOVE W-DIA-ACTUAL  TO FU-DIA.
025700     COMPUTE FU-HORA = W-HORA-SESION + W-OFFSET-UTC.
025800     MOVE W-MIN-SESION  TO FU-MINUTO.
025900     IF FU-HORA > 23
026000         SUBTRACT 24 FROM FU-HORA
026100         ADD 1 TO FU-DIA
026200     END-IF.
026300     MOVE FU-ANO    TO TC-ANO.
026400     MOVE FU-MES    TO TC-MES.
026500     MOVE FU-DIA    TO TC-DIA.
026600     MOVE FU-HORA   TO TC-HORA.
026700     MOVE FU-MINUTO TO TC-MINUTO.
026800     MOVE WS-TEXTO-CLAVE TO CLV-MINUTO.
026900     WRITE REG-MINUTO INVALID KEY GO TO MENSAJE-1.
027000     ADD 1 TO W-MINUTOS-GENERADOS.
027100*
027500 900-CERRAR-FICHEROS.
027600     CLOSE FICHERO-MINUTOS.
027700*
027800 MENSAJE-1.
027900     DISPLAY "CALENDAR-BUILD: RANURA DE MINUTO DUPLICADA ",
028000         CLV-MINUTO.
028100     GO TO 320-SIGUIENTE-MINUTO.
