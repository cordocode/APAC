000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     BAR-RETRIEVE.
000400 AUTHOR.         J B RIVERA.
000500 INSTALLATION.   TRADING-SYSTEMS-GROUP.
000600 DATE-WRITTEN.   APRIL 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100*                                                                *
001200*    BAR-RETRIEVE                                                *
001300*                                                                *
001400*    LADO DE LECTURA DEL REPOSITORIO DE BARRAS DE UN MINUTO.     *
001500*    SUBPROGRAMA DE SERVICIO CON CUATRO PUNTOS DE ENTRADA QUE    *
001600*    LLAMAN SMA-CROSSOVER, SCALPER-RULE Y CARD-CALC:             *
001700*    RECUPERAR-RANGO, RECUPERAR-ULTIMAS-N, RECUPERAR-PRECIO-     *
001800*    ACTUAL Y VERIFICAR-DATOS-FALTANTES.  EL ARCHIVO SE POSICIONA*
001900*    POR CLAVE COMPUESTA (TICKER+TIMESTAMP) Y SE RECORRE HACIA   *
002000*    ADELANTE O HACIA ATRAS SEGUN LA CONSULTA, IGUAL QUE LAS     *
002100*    PANTALLAS DE CONSULTA DE STOCK DE LA VERSION ANTERIOR DEL   *
002200*    SISTEMA.                                                    *
002300*                                                                *
002400*    HISTORIAL DE CAMBIOS                                        *
002500*    ----------------------------------------------------------  *
002600*    FECHA     PROGR  TICKET    DESCRIPCION                      *
002700*    --------  -----  --------  -------------------------------  *
002800*    04/09/91  JBR    REQ-0124  PRIMERA VERSION - SOLO RANGO      *
002900*    11/15/92  JBR    REQ-0214  SE AGREGA RECUPERAR-ULTIMAS-N     *
003000*                     USANDO READ PREVIOUS                       *
003100*    06/21/95  MTV    REQ-0351  SE AGREGA RECUPERAR-PRECIO-       *
003200*                     ACTUAL Y VERIFICAR-DATOS-FALTANTES          *
003300*    01/05/99  RDL    Y2K-0009  SIN CAMBIO DE LAYOUT              *
003400*    02/14/00  RDL    REQ-0491  SE AMPLIA LA PILA TEMPORAL A 60   *
003500*                     BARRAS (ANTES 40) POR EL LOOKBACK DEL       *
003600*                     CRUCE DE MEDIAS (51 BARRAS REQUERIDAS)      *
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS SW-TRAZA-ACTIVA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004610*    MISMO FICHERO-BARRAS (BARSTORE.DAT) QUE ESCRIBE TRXCRE3;
004620*    ESTE PROGRAMA SOLO LO LEE, NUNCA LO ABRE EN I-O.
004700     SELECT FICHERO-BARRAS ASSIGN TO BARSTORE
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS BAR-CLAVE
005100         FILE STATUS IS WS-ESTADO-BARRAS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  FICHERO-BARRAS
005700     LABEL RECORD IS STANDARD
005800     VALUE OF FILE-ID IS "BARSTORE.DAT".
005900 COPY BARREC.
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-ESTADO-BARRAS            PIC XX.
006400     88  WS-BARRAS-OK                VALUE "00".
006500     88  WS-BARRAS-FIN-ARCHIVO        VALUE "10".
006600     88  WS-BARRAS-NO-ENCONTRADA      VALUE "23".
006700*
006800 01  WS-BANDERAS.
006900     05  SW-FIN-RECORRIDO        PIC X  VALUE "N".
007000         88  FIN-RECORRIDO            VALUE "Y".
007100     05  SW-ENCONTRADO            PIC X  VALUE "N".
007200         88  BARRA-ENCONTRADA         VALUE "Y".
007210 01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
007220     05  W-BANDERAS-ALT          PIC X(02).
007300*
007310*    ESTOS CUATRO CONTADORES SOLO LOS USA 200-RECUPERAR-ULTIMAS-N
007320*    Y SU PARRAFO AUXILIAR 295-INVERTIR-UNA-ENTRADA, PARA MANEJAR
007330*    LA PILA TEMPORAL QUE INVIERTE EL ORDEN DE LECTURA.
007400 77  W-CANT-PILA               PIC 9(03)  COMP  VALUE 0.
007500 77  W-INDICE-PILA             PIC 9(03)  COMP.
007600 77  W-INDICE-SALIDA           PIC 9(03)  COMP.
007700 77  W-N-PEDIDAS               PIC 9(03)  COMP.
007900*
007910*    CLAVE DE BUSQUEDA COMPUESTA, COMPARTIDA POR LOS CUATRO
007920*    ENTRY POINTS PARA POSICIONAR EL ARCHIVO CON START.
008000 01  WS-CLAVE-BUSQUEDA.
008100     05  CB-TICKER               PIC X(08).
008200     05  CB-TIMESTAMP            PIC X(20).
008210 01  WS-CLAVE-BUSQUEDA-R REDEFINES WS-CLAVE-BUSQUEDA.
008220     05  CB-VISTA-PLANA          PIC X(28).
008300*
008310*    REQ-0491 (RDL, 02/14/00): 60 ENTRADAS, NO 40, PORQUE EL
008320*    CRUCE DE MEDIAS DE SMA-CROSSOVER PIDE 51 BARRAS Y HAY QUE
008330*    DEJAR MARGEN.
008400 01  TABLA-PILA-TEMPORAL.
008500     05  TP-ENTRADA OCCURS 60 TIMES INDEXED BY IX-PILA.
008600         10  TP-TICKER           PIC X(08).
008700         10  TP-TIMESTAMP        PIC X(20).
008800         10  TP-OPEN             PIC S9(05)V99.
008900         10  TP-HIGH             PIC S9(05)V99.
009000         10  TP-LOW              PIC S9(05)V99.
009100         10  TP-CLOSE            PIC S9(05)V99.
009200         10  TP-VOLUME           PIC 9(09).
009300     05  TABLA-PILA-TEMPORAL-R REDEFINES TABLA-PILA-TEMPORAL.
009400         10  TP-ENTRADA-ALT OCCURS 60 TIMES PIC X(45).
009500*
009600 LINKAGE SECTION.
009700*
009710*    CUATRO AREAS DE PARAMETROS, UNA POR ENTRY POINT, MAS LA
009720*    TABLA DE SALIDA Y EL CONTADOR QUE COMPARTEN TRES DE ELLOS.
009800 01  LK-PARM-RANGO.
009900     05  LK-R-TICKER             PIC X(08).
010000     05  LK-R-DESDE              PIC X(20).
010100     05  LK-R-HASTA              PIC X(20).
010200*
010300 01  LK-PARM-ULTIMAS-N.
010400     05  LK-N-TICKER             PIC X(08).
010500     05  LK-N-CANTIDAD           PIC 9(03).
010600     05  LK-N-CORTE              PIC X(20).
010700*
010800 01  LK-PARM-PRECIO.
010900     05  LK-P-TICKER             PIC X(08).
011000     05  LK-P-PRECIO             PIC S9(05)V99.
011100     05  LK-P-HAY-PRECIO         PIC X.
011200         88  LK-PRECIO-DISPONIBLE     VALUE "Y".
011300*
011400 01  LK-PARM-FALTANTES.
011500     05  LK-F-TICKER             PIC X(08).
011600     05  LK-F-DESDE              PIC X(20).
011700     05  LK-F-HASTA              PIC X(20).
011800     05  LK-F-HAY-FALTANTE       PIC X.
011900         88  LK-FALTA-DATO            VALUE "Y".
012000*
012100 01  LK-TABLA-SALIDA.
012200     05  LK-SALIDA-ENTRADA OCCURS 60 TIMES.
012300         10  LK-S-TICKER         PIC X(08).
012400         10  LK-S-TIMESTAMP      PIC X(20).
012500         10  LK-S-OPEN           PIC S9(05)V99.
012600         10  LK-S-HIGH           PIC S9(05)V99.
012700         10  LK-S-LOW            PIC S9(05)V99.
012800         10  LK-S-CLOSE          PIC S9(05)V99.
012900         10  LK-S-VOLUME         PIC 9(09).
013000*
013100 01  LK-CANTIDAD-DEVUELTA        PIC 9(03).
013200*
013300 PROCEDURE DIVISION.
013400*
013410******************************************************************
013420*    CUATRO PUNTOS DE ENTRADA INDEPENDIENTES; CADA UNO ABRE Y     *
013430*    CIERRA SU PROPIO FICHERO-BARRAS (100-ABRIR-FICHERO /          *
013440*    900-CERRAR-FICHERO) PORQUE NO SE SABE DESDE AFUERA SI EL     *
013450*    LLAMADOR YA LO TIENE ABIERTO, Y ESTE SUBPROGRAMA SE LLAMA    *
013460*    DESDE VARIOS PROGRAMAS EN EL MISMO CICLO.                    *
013470******************************************************************
013500 000-RECUPERAR-RANGO.
013505*    DEVUELVE TODAS LAS BARRAS DEL TICKER ENTRE DESDE Y HASTA,
013510*    EN ORDEN CRONOLOGICO, SALTANDO LAS RANURAS VACIAS.
013600     ENTRY "RECUPERAR-RANGO" USING LK-PARM-RANGO LK-TABLA-SALIDA
013700         LK-CANTIDAD-DEVUELTA.
013800     PERFORM 100-ABRIR-FICHERO.
013900     MOVE 0 TO LK-CANTIDAD-DEVUELTA.
014000     MOVE LK-R-TICKER TO CB-TICKER.
014100     MOVE LK-R-DESDE  TO CB-TIMESTAMP.
014200     MOVE WS-CLAVE-BUSQUEDA TO BAR-CLAVE.
014300     MOVE "N" TO SW-FIN-RECORRIDO.
014400     START FICHERO-BARRAS KEY IS >= BAR-CLAVE
014500         INVALID KEY MOVE "Y" TO SW-FIN-RECORRIDO.
014600 010-SIGUIENTE-EN-RANGO.
014610*    RECORRIDO SECUENCIAL HACIA ADELANTE CON READ NEXT A PARTIR
014620*    DEL START; TERMINA AL CAMBIAR DE TICKER O PASAR LK-R-HASTA.
014700     IF FIN-RECORRIDO
014800         GO TO 090-FIN-RANGO
014900     END-IF.
015000     READ FICHERO-BARRAS NEXT RECORD
015100         AT END MOVE "Y" TO SW-FIN-RECORRIDO GO TO 010-SIGUIENTE-EN-RANGO.
015200     IF BAR-TICKER NOT = LK-R-TICKER OR
015300        BAR-TIMESTAMP > LK-R-HASTA
015400         MOVE "Y" TO SW-FIN-RECORRIDO
015500         GO TO 010-SIGUIENTE-EN-RANGO
015600     END-IF.
015700     IF BAR-SLOT-PRESENT
015800         ADD 1 TO LK-CANTIDAD-DEVUELTA
015900         PERFORM 120-COPIAR-A-SALIDA
016000     END-IF.
016100     GO TO 010-SIGUIENTE-EN-RANGO.
016200 090-FIN-RANGO.
016300     PERFORM 900-CERRAR-FICHERO.
016400     GOBACK.
016500*
016600 100-ABRIR-FICHERO.
016610*    OPEN INPUT PORQUE NINGUNA DE LAS CUATRO CONSULTAS DE ESTE
016620*    SUBPROGRAMA ESCRIBE; BAR-RETRIEVE ES EL LADO DE LECTURA DEL
016630*    REPOSITORIO.  EL LADO DE ESCRITURA VIVE EN TRXCRE3.
016700     OPEN INPUT FICHERO-BARRAS.
016800*
016900 120-COPIAR-A-SALIDA.
016910*    LA TABLA DE SALIDA ES COMPARTIDA ENTRE LOS CUATRO ENTRY
016920*    POINTS QUE LA USAN; CADA LLAMADA LA LLENA DESDE EL INDICE 1.
017000     MOVE BAR-TICKER    TO LK-S-TICKER(LK-CANTIDAD-DEVUELTA).
017100     MOVE BAR-TIMESTAMP TO LK-S-TIMESTAMP(LK-CANTIDAD-DEVUELTA).
017200     MOVE BAR-OPEN      TO LK-S-OPEN(LK-CANTIDAD-DEVUELTA).
017300     MOVE BAR-HIGH      TO LK-S-HIGH(LK-CANTIDAD-DEVUELTA).
017400     MOVE BAR-LOW       TO LK-S-LOW(LK-CANTIDAD-DEVUELTA).
017500     MOVE BAR-CLOSE     TO LK-S-CLOSE(LK-CANTIDAD-DEVUELTA).
017600     MOVE BAR-VOLUME    TO LK-S-VOLUME(LK-CANTIDAD-DEVUELTA).
017700*
017800 200-RECUPERAR-ULTIMAS-N.
017810*    REQ-0214 (JBR, 11/15/92): RECORRE HACIA ATRAS CON READ
017820*    PREVIOUS DESDE EL CORTE PEDIDO, APILANDO EN TABLA-PILA-
017830*    TEMPORAL, PORQUE EL ARCHIVO ESTA EN ORDEN ASCENDENTE Y
017840*    SMA-CROSSOVER NECESITA LAS BARRAS EN ORDEN CRONOLOGICO.
017900     ENTRY "RECUPERAR-ULTIMAS-N" USING LK-PARM-ULTIMAS-N
018000         LK-TABLA-SALIDA LK-CANTIDAD-DEVUELTA.
018100     PERFORM 100-ABRIR-FICHERO.
018200     MOVE 0 TO LK-CANTIDAD-DEVUELTA W-CANT-PILA.
018400     MOVE LK-N-CANTIDAD TO W-N-PEDIDAS.
018500     MOVE LK-N-TICKER TO CB-TICKER.
018600     MOVE LK-N-CORTE  TO CB-TIMESTAMP.
018700     MOVE WS-CLAVE-BUSQUEDA TO BAR-CLAVE.
018800     MOVE "N" TO SW-FIN-RECORRIDO.
018900     START FICHERO-BARRAS KEY IS < BAR-CLAVE
019000         INVALID KEY MOVE "Y" TO SW-FIN-RECORRIDO.
019100 210-ANTERIOR-EN-PILA.
019200     IF FIN-RECORRIDO OR W-CANT-PILA >= W-N-PEDIDAS
019300         GO TO 290-FIN-ULTIMAS-N
019400     END-IF.
019500     READ FICHERO-BARRAS PREVIOUS RECORD
019600         AT END MOVE "Y" TO SW-FIN-RECORRIDO GO TO 210-ANTERIOR-EN-PILA.
019700     IF BAR-TICKER NOT = LK-N-TICKER
019800         MOVE "Y" TO SW-FIN-RECORRIDO
019900         GO TO 210-ANTERIOR-EN-PILA
020000     END-IF.
020100     IF BAR-SLOT-PRESENT
020200         ADD 1 TO W-CANT-PILA
020300         SET IX-PILA TO W-CANT-PILA
020400         MOVE BAR-TICKER    TO TP-TICKER(IX-PILA)
020500         MOVE BAR-TIMESTAMP TO TP-TIMESTAMP(IX-PILA)
020600         MOVE BAR-OPEN      TO TP-OPEN(IX-PILA)
020700         MOVE BAR-HIGH      TO TP-HIGH(IX-PILA)
020800         MOVE BAR-LOW       TO TP-LOW(IX-PILA)
020900         MOVE BAR-CLOSE     TO TP-CLOSE(IX-PILA)
021000         MOVE BAR-VOLUME    TO TP-VOLUME(IX-PILA)
021100     END-IF.
021200     GO TO 210-ANTERIOR-EN-PILA.
021300 290-FIN-ULTIMAS-N.
021400*    LA PILA QUEDA EN ORDEN DESCENDENTE (MAS RECIENTE PRIMERO);
021500*    SE INVIERTE AL COPIAR A LA SALIDA PARA QUE QUEDE ASCENDENTE.
021600     MOVE W-CANT-PILA TO LK-CANTIDAD-DEVUELTA.
021800     PERFORM 295-INVERTIR-UNA-ENTRADA
021900         VARYING W-INDICE-SALIDA FROM 1 BY 1
022000         UNTIL W-INDICE-SALIDA > W-CANT-PILA.
023000     PERFORM 900-CERRAR-FICHERO.
023100     GOBACK.
023200*
023210 295-INVERTIR-UNA-ENTRADA.
023220     SET IX-PILA TO W-INDICE-SALIDA.
023230     COMPUTE W-INDICE-PILA = (W-CANT-PILA - W-INDICE-SALIDA) + 1.
023240     MOVE TP-TICKER(IX-PILA)    TO LK-S-TICKER(W-INDICE-PILA).
023250     MOVE TP-TIMESTAMP(IX-PILA) TO LK-S-TIMESTAMP(W-INDICE-PILA).
023260     MOVE TP-OPEN(IX-PILA)      TO LK-S-OPEN(W-INDICE-PILA).
023270     MOVE TP-HIGH(IX-PILA)      TO LK-S-HIGH(W-INDICE-PILA).
023280     MOVE TP-LOW(IX-PILA)       TO LK-S-LOW(W-INDICE-PILA).
023290     MOVE TP-CLOSE(IX-PILA)     TO LK-S-CLOSE(W-INDICE-PILA).
023295     MOVE TP-VOLUME(IX-PILA)    TO LK-S-VOLUME(W-INDICE-PILA).
023297*
023299 300-RECUPERAR-PRECIO-ACTUAL.
023301*    REQ-0351 (MTV, 06/21/95): BUSCA HACIA ATRAS DESDE EL FINAL
023302*    DE LOS TIEMPOS LA PRIMERA RANURA LLENA DEL TICKER; ES EL
023303*    MISMO PATRON QUE 200-RECUPERAR-ULTIMAS-N PERO SE DETIENE EN
023304*    LA PRIMERA RANURA PRESENTE EN LUGAR DE ACUMULAR N.
023400     ENTRY "RECUPERAR-PRECIO-ACTUAL" USING LK-PARM-PRECIO.
023500     PERFORM 100-ABRIR-FICHERO.
023600     MOVE "N" TO LK-P-HAY-PRECIO.
023700     MOVE LK-P-TICKER TO CB-TICKER.
023800     MOVE "9999-12-31T23:59:59Z" TO CB-TIMESTAMP.
023900     MOVE WS-CLAVE-BUSQUEDA TO BAR-CLAVE.
024000     MOVE "N" TO SW-FIN-RECORRIDO SW-ENCONTRADO.
024100     START FICHERO-BARRAS KEY IS < BAR-CLAVE
024200         INVALID KEY MOVE "Y" TO SW-FIN-RECORRIDO.
024300 310-ANTERIOR-PRECIO.
024400     IF FIN-RECORRIDO OR BARRA-ENCONTRADA
024500         GO TO 390-FIN-PRECIO
024600     END-IF.
024700     READ FICHERO-BARRAS PREVIOUS RECORD
024800         AT END MOVE "Y" TO SW-FIN-RECORRIDO GO TO 310-ANTERIOR-PRECIO.
024900     IF BAR-TICKER NOT = LK-P-TICKER
025000         MOVE "Y" TO SW-FIN-RECORRIDO
025100         GO TO 310-ANTERIOR-PRECIO
025200     END-IF.
025300     IF BAR-SLOT-PRESENT
025400         MOVE "Y" TO SW-ENCONTRADO
025500         MOVE BAR-CLOSE TO LK-P-PRECIO
025600         MOVE "Y" TO LK-P-HAY-PRECIO
025700     END-IF.
025800     GO TO 310-ANTERIOR-PRECIO.
025900 390-FIN-PRECIO.
026000     PERFORM 900-CERRAR-FICHERO.
026100     GOBACK.
026200*
026300 400-VERIFICAR-DATOS-FALTANTES.
026310*    REQ-0351 (MTV, 06/21/95): RECORRE HACIA ADELANTE BUSCANDO
026320*    LA PRIMERA RANURA VACIA (BAR-SLOT-EMPTY) DEL TICKER EN EL
026330*    RANGO PEDIDO; LO USA EL MONITOR DE CALENDARIO PARA AVISAR
026340*    SI EL CICLO DE CARGA SE SALTO ALGUN MINUTO DE SESION.
026400     ENTRY "VERIFICAR-DATOS-FALTANTES" USING LK-PARM-FALTANTES.
026500     PERFORM 100-ABRIR-FICHERO.
026600     MOVE "N" TO LK-F-HAY-FALTANTE.
026700     MOVE LK-F-TICKER TO CB-TICKER.
026800     MOVE LK-F-DESDE  TO CB-TIMESTAMP.
026900     MOVE WS-CLAVE-BUSQUEDA TO BAR-CLAVE.
027000     MOVE "N" TO SW-FIN-RECORRIDO.
027100     START FICHERO-BARRAS KEY IS >= BAR-CLAVE
027200         INVALID KEY MOVE "Y" TO SW-FIN-RECORRIDO.
027300 410-SIGUIENTE-FALTANTE.
027400     IF FIN-RECORRIDO
027500         GO TO 490-FIN-FALTANTES
027600     END-IF.
027700     READ FICHERO-BARRAS NEXT RECORD
027800         AT END MOVE "Y" TO SW-FIN-RECORRIDO GO TO 410-SIGUIENTE-FALTANTE.
027900     IF BAR-TICKER NOT = LK-F-TICKER OR
028000        BAR-TIMESTAMP > LK-F-HASTA
028100         MOVE "Y" TO SW-FIN-RECORRIDO
028200         GO TO 410-SIGUIENTE-FALTANTE
028300     END-IF.
028400     IF BAR-SLOT-EMPTY
028500         MOVE "Y" TO LK-F-HAY-FALTANTE
028600         MOVE "Y" TO SW-FIN-RECORRIDO
028700     END-IF.
028800     GO TO 410-SIGUIENTE-FALTANTE.
028900 490-FIN-FALTANTES.
029000     PERFORM 900-CERRAR-FICHERO.
029100     GOBACK.
029200*
029300 900-CERRAR-FICHERO.
029310*    PARRAFO COMUN A LOS CUATRO ENTRY POINTS; CADA UNO LO LLAMA
029320*    ANTES DE SU PROPIO GOBACK.
029400     CLOSE FICHERO-BARRAS.
029500*
029510******************************************************************
029520*    FIN DE BAR-RETRIEVE.                                        *
029530******************************************************************
