000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     SCALPER-RULE.
000400 AUTHOR.         J B RIVERA.
000500 INSTALLATION.   TRADING-SYSTEMS-GROUP.
000600 DATE-WRITTEN.   AGOSTO 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100*                                                                *
001200*    SCALPER-RULE                                                *
001300*                                                                *
001400*    ESTRATEGIA DE REBOTE CORTO SOBRE SOPORTE, MEDIDA CON EL      *
001500*    RANGO VERDADERO PROMEDIO (ATR) DE 14 BARRAS.  SOLO OPERA     *
001600*    DENTRO DE LA VENTANA DE SESION 09:35-15:55 HORA DEL ESTE     *
001700*    PARA EVITAR LA APERTURA Y EL CIERRE DEL MERCADO.  MANTIENE   *
001800*    SU PROPIO ARCHIVO DE ESTADO (PRECIO DE ENTRADA, STOP Y       *
001900*    OBJETIVO) PORQUE LA POSICION DEL LIBRO DE TRANSACCIONES NO   *
002000*    DICE A QUE PRECIO DEBE SALIR.                                *
002100*                                                                *
002200*    HISTORIAL DE CAMBIOS                                        *
002300*    ----------------------------------------------------------  *
002400*    FECHA     PROGR  TICKET    DESCRIPCION                      *
002500*    --------  -----  --------  -------------------------------  *
002600*    08/19/93  JBR    REQ-0245  PRIMERA VERSION                  *
002700*    03/02/95  JBR    REQ-0322  SE AGREGA LA VENTANA DE SESION    *
002800*    11/08/96  MTV    REQ-0378  SI NO HAY ESTADO GRABADO Y LA     *
002900*                     POSICION SIGUE ABIERTA, SE LIQUIDA          *
003000*    01/05/99  RDL    Y2K-0009  SIN CAMBIO DE LAYOUT              *
003100*    04/27/00  RDL    REQ-0493  RIESGO MAXIMO FIJADO AL 1% DEL    *
003200*                     CAPITAL INICIAL DE LA INSTANCIA             *
003210*    09/14/01  MTV    REQ-0517  EL 1% DE RIESGO SE CALCULA SOBRE  *
003220*                     LA CAJA DISPONIBLE (CAPITAL MENOS LO        *
003230*                     INVERTIDO A LA FECHA), NO SOBRE EL CAPITAL  *
003240*                     INICIAL DE LA INSTANCIA, PARA SER           *
003250*                     CONSISTENTE CON SMA-CROSSOVER                *
003260*    04/03/02  MTV    REQ-0521  LK-TIMESTAMP-ACTUAL LLEGA EN UTC  *
003270*                     Y LA VENTANA SE COMPARABA SIN CONVERTIR A   *
003280*                     HORA DEL ESTE (SESION CORRIDA 4-5 HORAS);   *
003290*                     SE PORTA EL AJUSTE DE HORARIO DE VERANO DE  *
003300*                     CALENDAR-BUILD ANTES DE LA COMPARACION      *
003310*    02/11/03  MTV    REQ-0518  SE AGREGA ROUNDED AL ATR Y A LOS  *
003320*                     CAMPOS EN DOLARES QUE DERIVAN DE EL         *
003330*                     (ZONA DE ENTRADA, RIESGO, STOP, OBJETIVO)   *
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS SW-DENTRO-DE-SESION.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004610*    SCALPST.DAT ES UN MAESTRO PROPIO DE ESTA ESTRATEGIA, UNO
004620*    POR INSTANCIA DE ALGORITMO CON POSICION ABIERTA; SE ACCEDE
004630*    POR ALG-ID PORQUE CADA INSTANCIA SOLO PUEDE TENER UN STOP
004640*    Y UN OBJETIVO VIGENTE A LA VEZ.
004700     SELECT FICHERO-ESTADO-SCALPER ASSIGN TO SCALPST
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS STA-ALG-ID
005100         FILE STATUS IS WS-ESTADO-ARCHIVO.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  FICHERO-ESTADO-SCALPER
005700     LABEL RECORD IS STANDARD
005800     VALUE OF FILE-ID IS "SCALPST.DAT".
005900 COPY STATREC.
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-ESTADO-ARCHIVO           PIC XX.
006400     88  WS-ARCHIVO-OK               VALUE "00".
006500     88  WS-SIN-ESTADO-GRABADO       VALUE "23".
006600*
006700 01  WS-BANDERAS.
006800     05  SW-DATOS-SUFICIENTES     PIC X  VALUE "N".
006900         88  HAY-DATOS-SUFICIENTES    VALUE "Y".
007000     05  SW-HAY-POSICION          PIC X  VALUE "N".
007100         88  HAY-POSICION-ABIERTA     VALUE "Y".
007200     05  SW-HAY-ESTADO            PIC X  VALUE "N".
007300         88  HAY-ESTADO-GRABADO       VALUE "Y".
007310 01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
007320     05  W-BANDERAS-ALT          PIC X(03).
007400*
007500 01  WS-HORA-TIMESTAMP.
007600     05  WH-HORA                  PIC 9(02).
007700     05  WH-MINUTO                PIC 9(02).
007800 01  WS-HORA-TIMESTAMP-R REDEFINES WS-HORA-TIMESTAMP.
007900     05  WH-HHMM                  PIC 9(04).
007910*
007920 01  WS-FECHA-TIMESTAMP.
007930     05  WH-ANO                   PIC 9(04).
007940     05  WH-MES                   PIC 9(02).
007950     05  WH-DIA                   PIC 9(02).
007960*
007970 01  WS-VERANO-SCALPER.
007980     05  SW-VERANO-SCALPER        PIC X  VALUE "N".
007990         88  VERANO-VIGENTE-SCALPER   VALUE "Y".
008000*
008010 77  W-OFFSET-UTC-SCALPER         PIC S9       COMP VALUE 0.
008020 77  W-HORA-TEMP-SCALPER          PIC S9(03)   COMP VALUE 0.
008030*
008100 77  W-CANT-BARRAS             PIC 9(03)  COMP.
008200 77  W-SUBIND                  PIC 9(03)  COMP.
008300 77  W-SUBIND-20               PIC 9(03)  COMP.
008500*
008510*    ACUMULADORES DEL RANGO VERDADERO PROMEDIO (ATR) Y DEL
008520*    SOPORTE; SE RECALCULAN DE CERO EN CADA EVALUACION.
008600 01  WS-ACUMULADORES.
008700     05  WA-SUMA-RANGO-VERDADERO  PIC S9(07)V99.
008800     05  WA-SOPORTE               PIC S9(05)V99.
008900     05  WA-RANGO-1               PIC S9(05)V99.
009000     05  WA-RANGO-2               PIC S9(05)V99.
009100     05  WA-RANGO-3               PIC S9(05)V99.
009110     05  FILLER                   PIC X(04)  VALUE SPACE.
009200*
009210*    VALORES DERIVADOS PARA LA DECISION DE ENTRADA: EL ATR, LA
009220*    ZONA DE ENTRADA Y EL RIESGO MAXIMO PERMITIDO.
009300 01  WS-VALORES.
009400     05  WV-ATR-14                PIC S9(05)V9999.
009500     05  WV-ZONA-ENTRADA          PIC S9(05)V99.
009600     05  WV-RIESGO-ACCION         PIC S9(05)V99.
009700     05  WV-RIESGO-MAXIMO         PIC S9(09)V99.
009710     05  FILLER                   PIC X(04)  VALUE SPACE.
009800*
009810*    POSICION Y CAJA DISPONIBLE DE LA INSTANCIA, RECONSTRUIDAS
009820*    DEL LIBRO EN 300-TRAER-POSICION.
009900 01  WS-POSICION.
010000     05  WP-SHARES-NETAS          PIC S9(07).
010050     05  WP-CAJA-DISPONIBLE       PIC S9(09)V99.
010100     05  WP-SHARES-ORDEN          PIC S9(07)  COMP.
010110     05  FILLER                   PIC X(04)  VALUE SPACE.
010200*
010210*    TABLA DE TRABAJO CON LAS ULTIMAS 35 BARRAS DEL TICKER, EN
010220*    ORDEN CRONOLOGICO (1=MAS ANTIGUA, 35=MAS RECIENTE).
010300 01  WS-TABLA-BARRAS.
010400     05  WB-ENTRADA OCCURS 60 TIMES INDEXED BY IX-BARRA.
010500         10  WB-TICKER            PIC X(08).
010600         10  WB-TIMESTAMP         PIC X(20).
010700         10  WB-OPEN              PIC S9(05)V99.
010800         10  WB-HIGH              PIC S9(05)V99.
010900         10  WB-LOW               PIC S9(05)V99.
011000         10  WB-CLOSE             PIC S9(05)V99.
011100         10  WB-VOLUME            PIC 9(09).
011200 01  WS-TABLA-BARRAS-R REDEFINES WS-TABLA-BARRAS.
011300     05  WB-ENTRADA-ALT OCCURS 60 TIMES PIC X(45).
011400*
011500 01  WS-PARM-ULTIMAS-N.
011600     05  WN-TICKER                PIC X(08).
011700     05  WN-CANTIDAD              PIC 9(03).
011800     05  WN-CORTE                 PIC X(20).
011900 01  WS-CANT-DEVUELTA             PIC 9(03).
012000*
012010*    AREA DE COMUNICACION CON LEDGER-POST.
012100 01  WS-PARM-LEER-LIBRO.
012200     05  WL-ALG-ID                PIC 9(04).
012300     05  WL-CANTIDAD              PIC 9(05).
012400*
012500 01  WS-TABLA-TRANSAC.
012600     05  WT-ENTRADA OCCURS 500 TIMES INDEXED BY IX-TRANSAC.
012700         10  WT-TRN-ID            PIC 9(06).
012800         10  WT-TIPO              PIC X(04).
012900         10  WT-SHARES            PIC 9(07).
013000         10  WT-PRECIO            PIC S9(05)V99.
013100         10  WT-TIMESTAMP         PIC X(20).
013200*
013300 LINKAGE SECTION.
013400*
013410*    AREA DE COMUNICACION CON CYCLE-ORCHESTRATOR.
013500 01  LK-PARM-EVALUAR.
013600     05  LK-ALG-ID                PIC 9(04).
013700     05  LK-TICKER                PIC X(08).
013800     05  LK-INIT-CAPITAL          PIC S9(09)V99.
013900     05  LK-TIMESTAMP-ACTUAL      PIC X(20).
014000     05  LK-ACCION                PIC X(06).
014100     05  LK-SHARES                PIC 9(07).
014200*
014300 PROCEDURE DIVISION USING LK-PARM-EVALUAR.
014400*
014410******************************************************************
014420*    A DIFERENCIA DE SMA-CROSSOVER Y CARD-CALC, ESTA ESTRATEGIA   *
014430*    MANTIENE SU PROPIO ARCHIVO DE ESTADO (SCALPST.DAT) PORQUE    *
014440*    EL LIBRO DE TRANSACCIONES SOLO DICE CUANTAS ACCIONES HAY EN  *
014450*    CARTERA, NO A QUE PRECIO DEBE SALIR LA POSICION.  POR ESO EL *
014460*    FICHERO-ESTADO-SCALPER SE ABRE Y CIERRA DENTRO DE LA MISMA   *
014470*    EVALUACION, Y SOLO CUANDO LA BARRA CAE DENTRO DE LA SESION.  *
014480******************************************************************
014500 000-EVALUAR.
014510*    VALOR POR DEFECTO: SI NINGUNA REGLA DISPARA, EL ORQUESTADOR
014520*    RECIBE UN MANTENER SIN OPERACIONES.
014600     MOVE "HOLD  " TO LK-ACCION.
014700     MOVE 0 TO LK-SHARES.
014800     PERFORM 050-VERIFICAR-VENTANA-SESION.
014900     IF NOT SW-DENTRO-DE-SESION
015000         GO TO 900-FIN-EVALUAR
015100     END-IF.
015110*    EL FICHERO DE ESTADO SOLO SE ABRE CUANDO VA A HABER TRABAJO
015120*    REAL; FUERA DE LA VENTANA DE SESION SE SALE ANTES DE TOCARLO.
015200     OPEN I-O FICHERO-ESTADO-SCALPER.
015300     PERFORM 100-TRAER-BARRAS.
015400     IF NOT HAY-DATOS-SUFICIENTES
015500         GO TO 890-CERRAR-Y-SALIR
015600     END-IF.
015700     PERFORM 200-CALCULAR-ATR-Y-SOPORTE.
015800     PERFORM 300-TRAER-POSICION.
015900     PERFORM 400-LEER-ESTADO-SCALPER.
016000     IF HAY-POSICION-ABIERTA
016100         PERFORM 500-EVALUAR-SALIDA
016200     ELSE
016300         PERFORM 600-EVALUAR-ENTRADA
016400     END-IF.
016500 890-CERRAR-Y-SALIR.
016600     CLOSE FICHERO-ESTADO-SCALPER.
016700 900-FIN-EVALUAR.
016800     GOBACK.
016900*
017000 050-VERIFICAR-VENTANA-SESION.
017005*    REQ-0521 (MTV, 04/03/02): LK-TIMESTAMP-ACTUAL LLEGA EN UTC,
017010*    IGUAL QUE TODO EL RELOJ DEL SISTEMA (VER TRXCRE2, CALENDAR-
017015*    BUILD).  LA VENTANA 09:35-15:55 ES HORA DEL ESTE, ASI QUE
017020*    PRIMERO SE BAJA EL DATO A HORA LOCAL CON EL MISMO AJUSTE DE
017025*    HORARIO DE VERANO QUE USA LA CARGA DEL CALENDARIO.
017030     MOVE LK-TIMESTAMP-ACTUAL(1:4)  TO WH-ANO.
017035     MOVE LK-TIMESTAMP-ACTUAL(6:2)  TO WH-MES.
017040     MOVE LK-TIMESTAMP-ACTUAL(9:2)  TO WH-DIA.
017100     MOVE LK-TIMESTAMP-ACTUAL(12:2) TO WH-HORA.
017200     MOVE LK-TIMESTAMP-ACTUAL(15:2) TO WH-MINUTO.
017210     PERFORM 051-AJUSTAR-HORARIO-VERANO-SCALPER.
017215*    SE RESTA EL DESPLAZAMIENTO PARA PASAR DE UTC A HORA DEL
017220*    ESTE; SI LA HORA QUEDA NEGATIVA LA BARRA CORRESPONDE A LA
017225*    MADRUGADA DEL DIA SIGUIENTE EN UTC, QUE CAE FUERA DE LA
017230*    VENTANA DE SESION DE TODAS FORMAS, POR LO QUE BASTA
017235*    RECOMPONER LA HORA SIN AJUSTAR LA FECHA.
017240     COMPUTE W-HORA-TEMP-SCALPER =
017245         WH-HORA - W-OFFSET-UTC-SCALPER.
017250     IF W-HORA-TEMP-SCALPER < 0
017255         ADD 24 TO W-HORA-TEMP-SCALPER
017260     END-IF.
017265     MOVE W-HORA-TEMP-SCALPER TO WH-HORA.
017300     IF WH-HHMM >= 0935 AND WH-HHMM <= 1555
017400         MOVE "Y" TO SW-DENTRO-DE-SESION
017500     ELSE
017600         MOVE "N" TO SW-DENTRO-DE-SESION
017700     END-IF.
017705*
017710 051-AJUSTAR-HORARIO-VERANO-SCALPER.
017715*    MISMA APROXIMACION QUE TRXCRE2 (310-AJUSTAR-HORARIO-
017720*    VERANO): 2DO DOMINGO DE MARZO AL 1ER DOMINGO DE NOVIEMBRE,
017725*    CON LIMITES FIJOS DE DIA-DEL-MES (8-14 MARZO / 1-7 NOV).
017730     MOVE "N" TO SW-VERANO-SCALPER.
017735     IF WH-MES > 3 AND WH-MES < 11
017740         MOVE "Y" TO SW-VERANO-SCALPER
017745     END-IF.
017750     IF WH-MES = 3 AND WH-DIA >= 8
017755         MOVE "Y" TO SW-VERANO-SCALPER
017760     END-IF.
017765     IF WH-MES = 11 AND WH-DIA < 8
017770         MOVE "Y" TO SW-VERANO-SCALPER
017775     END-IF.
017780     IF VERANO-VIGENTE-SCALPER
017785         MOVE 4 TO W-OFFSET-UTC-SCALPER
017790     ELSE
017795         MOVE 5 TO W-OFFSET-UTC-SCALPER
017799     END-IF.
017800*
017900 100-TRAER-BARRAS.
018000     MOVE LK-TICKER           TO WN-TICKER.
018100     MOVE 35                  TO WN-CANTIDAD.
018200     MOVE LK-TIMESTAMP-ACTUAL TO WN-CORTE.
018300     CALL "RECUPERAR-ULTIMAS-N" USING WS-PARM-ULTIMAS-N
018400         WS-TABLA-BARRAS WS-CANT-DEVUELTA.
018500     MOVE WS-CANT-DEVUELTA TO W-CANT-BARRAS.
018600     IF W-CANT-BARRAS >= 35
018700         MOVE "Y" TO SW-DATOS-SUFICIENTES
018800     ELSE
018900         MOVE "N" TO SW-DATOS-SUFICIENTES
019000     END-IF.
019100*
019110******************************************************************
019120*    14 BARRAS DE RANGO VERDADERO PROMEDIO (BARRAS 22-35) Y EL    *
019130*    SOPORTE COMO EL MINIMO DE LAS BARRAS 16-35 (20 BARRAS).      *
019140*    LOS LIMITES SE ELIGIERON EN LA VERSION ORIGINAL DEL 1993 Y    *
019150*    NUNCA SE REVISARON; VER REQ-0245.                            *
019160******************************************************************
019200 200-CALCULAR-ATR-Y-SOPORTE.
019300     MOVE 0 TO WA-SUMA-RANGO-VERDADERO.
019400     PERFORM 210-SUMAR-RANGO-VERDADERO
019500         VARYING W-SUBIND FROM 22 BY 1 UNTIL W-SUBIND > 35.
019610*    REQ-0518 (MTV, 02/11/03): 14 NO TIENE SOLO FACTORES 2 Y 5,
019620*    ASI QUE EL COCIENTE NO SIEMPRE ES EXACTO A 4 DECIMALES;
019630*    SE REDONDEA IGUAL QUE EL RESTO DE LOS CAMPOS DE ANALITICA.
019640     COMPUTE WV-ATR-14 ROUNDED = WA-SUMA-RANGO-VERDADERO / 14.
019700     SET IX-BARRA TO 16.
019800     MOVE WB-LOW(IX-BARRA) TO WA-SOPORTE.
019900     PERFORM 220-BUSCAR-MINIMO-SOPORTE
020000         VARYING W-SUBIND-20 FROM 17 BY 1 UNTIL W-SUBIND-20 > 35.
020100*
020200 210-SUMAR-RANGO-VERDADERO.
020300*    RANGO VERDADERO = MAYOR DE (ALTO-BAJO, |ALTO-CIERRE ANT|,
020400*    |BAJO-CIERRE ANT|) ENTRE LA BARRA ACTUAL Y LA ANTERIOR.
020500     SET IX-BARRA TO W-SUBIND.
020600     COMPUTE WA-RANGO-1 = WB-HIGH(IX-BARRA) - WB-LOW(IX-BARRA).
021200     COMPUTE WA-RANGO-2 =
021300         WB-HIGH(IX-BARRA) - WB-CLOSE(IX-BARRA - 1).
021400     IF WA-RANGO-2 < 0
021500         COMPUTE WA-RANGO-2 = WA-RANGO-2 * -1
021600     END-IF.
021700     COMPUTE WA-RANGO-3 =
021800         WB-LOW(IX-BARRA) - WB-CLOSE(IX-BARRA - 1).
021900     IF WA-RANGO-3 < 0
022000         COMPUTE WA-RANGO-3 = WA-RANGO-3 * -1
022100     END-IF.
022200     IF WA-RANGO-1 >= WA-RANGO-2 AND WA-RANGO-1 >= WA-RANGO-3
022300         ADD WA-RANGO-1 TO WA-SUMA-RANGO-VERDADERO
022400     ELSE
022500         IF WA-RANGO-2 >= WA-RANGO-3
022600             ADD WA-RANGO-2 TO WA-SUMA-RANGO-VERDADERO
022700         ELSE
022800             ADD WA-RANGO-3 TO WA-SUMA-RANGO-VERDADERO
022900         END-IF
023000     END-IF.
023100*
023200 220-BUSCAR-MINIMO-SOPORTE.
023300     SET IX-BARRA TO W-SUBIND-20.
023400     IF WB-LOW(IX-BARRA) < WA-SOPORTE
023500         MOVE WB-LOW(IX-BARRA) TO WA-SOPORTE
023600     END-IF.
023700*
023710*    LA POSICION EN ACCIONES VIENE DEL LIBRO, IGUAL QUE EN LAS
023720*    OTRAS ESTRATEGIAS; EL PRECIO DE SALIDA NO, POR ESO EXISTE
023730*    EL FICHERO-ESTADO-SCALPER.
023800 300-TRAER-POSICION.
023900     MOVE LK-ALG-ID TO WL-ALG-ID.
024000     CALL "LEER-TRANSACCIONES-ALG" USING WS-PARM-LEER-LIBRO
024100         WS-TABLA-TRANSAC.
024200     MOVE 0 TO WP-SHARES-NETAS.
024210     MOVE LK-INIT-CAPITAL TO WP-CAJA-DISPONIBLE.
024300     IF WL-CANTIDAD = 0
024400         GO TO 300-TRAER-POSICION-EXIT
024500     END-IF.
024600     PERFORM 310-ACUMULAR-TRANSAC VARYING W-SUBIND FROM 1 BY 1
024700         UNTIL W-SUBIND > WL-CANTIDAD.
024800 300-TRAER-POSICION-EXIT.
024900     IF WP-SHARES-NETAS > 0
025000         MOVE "Y" TO SW-HAY-POSICION
025100     ELSE
025200         MOVE "N" TO SW-HAY-POSICION
025300     END-IF.
025400     EXIT.
025500*
025600 310-ACUMULAR-TRANSAC.
025700     SET IX-TRANSAC TO W-SUBIND.
025800     IF WT-TIPO(IX-TRANSAC) = "BUY "
025900         ADD WT-SHARES(IX-TRANSAC) TO WP-SHARES-NETAS
025910         COMPUTE WP-CAJA-DISPONIBLE = WP-CAJA-DISPONIBLE -
025920             (WT-SHARES(IX-TRANSAC) * WT-PRECIO(IX-TRANSAC))
026000     ELSE
026100         SUBTRACT WT-SHARES(IX-TRANSAC) FROM WP-SHARES-NETAS
026110         COMPUTE WP-CAJA-DISPONIBLE = WP-CAJA-DISPONIBLE +
026120             (WT-SHARES(IX-TRANSAC) * WT-PRECIO(IX-TRANSAC))
026200     END-IF.
026300*
026310*    REQ-0378 (MTV, 11/08/96): NO ENCONTRAR ESTADO GRABADO NO ES
026320*    UN ERROR; SIGNIFICA QUE LA POSICION SE ABRIO ANTES DE QUE
026330*    EXISTIERA ESTE FICHERO O SE PERDIO EL REGISTRO, Y EN ESE
026340*    CASO 500-EVALUAR-SALIDA LIQUIDA DE INMEDIATO (VER ABAJO).
026400 400-LEER-ESTADO-SCALPER.
026500     MOVE LK-ALG-ID TO STA-ALG-ID.
026600     READ FICHERO-ESTADO-SCALPER
026700         INVALID KEY MOVE "N" TO SW-HAY-ESTADO
026800         NOT INVALID KEY MOVE "Y" TO SW-HAY-ESTADO.
026900*
027000 500-EVALUAR-SALIDA.
027010*    SALIDA POR OBJETIVO (TARGET) O POR STOP, SEGUN LO QUE SE
027020*    GRABO AL ENTRAR EN 600-EVALUAR-ENTRADA.
027100     SET IX-BARRA TO 35.
027200     IF NOT HAY-ESTADO-GRABADO
027300         PERFORM 520-LIQUIDAR-POSICION
027400         GO TO 500-EVALUAR-SALIDA-EXIT
027500     END-IF.
027600     IF WB-CLOSE(IX-BARRA) >= STA-TARGET-PRICE OR
027700        WB-CLOSE(IX-BARRA) <= STA-STOP-PRICE
027800         PERFORM 520-LIQUIDAR-POSICION
027900     END-IF.
028000 500-EVALUAR-SALIDA-EXIT.
028100     EXIT.
028200*
028300 520-LIQUIDAR-POSICION.
028310*    SE VENDE TODA LA POSICION DE UNA VEZ; ESTA REGLA NO ESCALA
028320*    SALIDAS PARCIALES.  EL REGISTRO DE ESTADO SE BORRA PORQUE
028330*    YA NO HAY POSICION QUE VIGILAR HASTA LA PROXIMA ENTRADA.
028400     MOVE "SELL  "        TO LK-ACCION.
028500     MOVE WP-SHARES-NETAS TO LK-SHARES.
028600     IF HAY-ESTADO-GRABADO
028700         DELETE FICHERO-ESTADO-SCALPER RECORD
028800     END-IF.
028900*
028910******************************************************************
028920*    REQ-0517 (MTV, 09/14/01): EL TAMANO DE LA ORDEN SE DIMENSIONA *
028930*    PARA QUE, SI EL STOP SE EJECUTA, LA PERDIDA NO SUPERE EL 1%   *
028940*    DE LA CAJA DISPONIBLE DE LA INSTANCIA (NO DEL CAPITAL          *
028950*    INICIAL).  LA ZONA DE ENTRADA ES EL SOPORTE MAS UN 20% DEL    *
028960*    ATR, PARA NO ESPERAR EL TOQUE EXACTO DEL SOPORTE.              *
028970******************************************************************
029000 600-EVALUAR-ENTRADA.
029010*    REQ-0518 (MTV, 02/11/03): LOS CAMPOS EN DOLARES DERIVADOS
029020*    DEL ATR (2 DECIMALES) SE REDONDEAN; EL RESULTADO DE
029030*    MULTIPLICAR UN 9(05)V9999 POR UN FACTOR COMO 1.2 O 0.2
029040*    PUEDE TRAER MAS DE 2 DECIMALES.
029100     SET IX-BARRA TO 35.
029200     COMPUTE WV-ZONA-ENTRADA ROUNDED =
029210         WA-SOPORTE + (WV-ATR-14 * 0.2).
029300     IF WB-CLOSE(IX-BARRA) > WV-ZONA-ENTRADA
029400         GO TO 600-EVALUAR-ENTRADA-EXIT
029500     END-IF.
029600     COMPUTE WV-RIESGO-ACCION ROUNDED = WV-ATR-14 * 1.2.
029700     IF WV-RIESGO-ACCION NOT > 0
029800         GO TO 600-EVALUAR-ENTRADA-EXIT
029900     END-IF.
030000     COMPUTE WV-RIESGO-MAXIMO ROUNDED = WP-CAJA-DISPONIBLE * 0.01.
030100     COMPUTE WP-SHARES-ORDEN = WV-RIESGO-MAXIMO / WV-RIESGO-ACCION.
030200     IF WP-SHARES-ORDEN NOT > 0
030300         GO TO 600-EVALUAR-ENTRADA-EXIT
030400     END-IF.
030500     MOVE LK-ALG-ID TO STA-ALG-ID.
030600     MOVE WB-CLOSE(IX-BARRA) TO STA-ENTRY-PRICE.
030610*    STOP A UN RIESGO-POR-ACCION POR DEBAJO DE LA ENTRADA,
030620*    OBJETIVO AL DOBLE DE ESE MISMO RIESGO POR ENCIMA: RELACION
030630*    RIESGO/BENEFICIO FIJA DE 1 A 2.
030700     COMPUTE STA-STOP-PRICE ROUNDED =
030710         WB-CLOSE(IX-BARRA) - WV-RIESGO-ACCION.
030800     COMPUTE STA-TARGET-PRICE ROUNDED =
030900         WB-CLOSE(IX-BARRA) + (WV-RIESGO-ACCION * 2.0).
031000     IF HAY-ESTADO-GRABADO
031100         REWRITE REG-ESTADO-SCALPER
031200     ELSE
031300         WRITE REG-ESTADO-SCALPER
031400     END-IF.
031500     MOVE "BUY   "        TO LK-ACCION.
031600     MOVE WP-SHARES-ORDEN TO LK-SHARES.
031700 600-EVALUAR-ENTRADA-EXIT.
031800     EXIT.
031900*
031910******************************************************************
031920*    FIN DE SCALPER-RULE.                                        *
031930******************************************************************
