000100******************************************************************
000200*                                                                *
000300*    ALGREC.CPY                                                  *
000400*                                                                *
000500*    REGISTRO DE INSTANCIA DE ALGORITMO (REGISTRO MAESTRO)       *
000600*    UNA FILA POR CADA INSTANCIA DE ESTRATEGIA DE TRADING QUE    *
000700*    EL ORQUESTADOR DEBE CONSIDERAR EN CADA CICLO.  CLAVE        *
000800*    ES ALG-ID, ASIGNADA EN FORMA CORRELATIVA AL CREAR.          *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    ----------------------------------------------------------  *
001200*    FECHA     PROGR  TICKET    DESCRIPCION                      *
001300*    --------  -----  --------  -------------------------------  *
001400*    05/02/91  JBR    REQ-0119  PRIMERA VERSION                  *
001500*    02/17/94  MTV    REQ-0271  SE AGREGA ALG-STOPPED-AT         *
001600*    07/30/96  MTV    REQ-0355  SE AGREGA 88-LEVELS DE ESTADO    *
001700*                     Y DE TIPO DE ESTRATEGIA                    *
001800*    01/05/99  RDL    Y2K-0009  ALG-CREATED-AT / ALG-STOPPED-AT  *
001900*                     YA VIENEN CON ANO DE 4 DIGITOS             *
002000*    04/11/00  RDL    REQ-0488  SE AGREGA FILLER DE RESERVA      *
002010*    02/11/03  MTV    REQ-0532  SE AGREGA EL ESTADO FAILED, PARA *
002020*                     QUE UNA INSTANCIA DE TIPO NO RECONOCIDO    *
002030*                     QUEDE MARCADA Y NO SE REDESPACHE CADA      *
002040*                     CICLO                                     *
002100******************************************************************
002200 01  REG-ALGORITMO.
002300     05  ALG-ID                  PIC 9(04).
002400     05  ALG-DISPLAY-NAME        PIC X(30).
002500     05  ALG-TYPE                PIC X(20).
002600         88  ALG-ES-SMA-CROSSOVER    VALUE "SMA-CROSSOVER       ".
002700         88  ALG-ES-SCALPER          VALUE "SCALPER             ".
002800     05  ALG-TICKER               PIC X(08).
002900     05  ALG-INIT-CAPITAL         PIC S9(09)V99.
003000     05  ALG-STATUS               PIC X(08).
003100         88  ALG-RUNNING              VALUE "RUNNING ".
003200         88  ALG-STOPPED              VALUE "STOPPED ".
003210         88  ALG-FAILED               VALUE "FAILED  ".
003300     05  ALG-CREATED-AT           PIC X(20).
003400     05  ALG-STOPPED-AT           PIC X(20).
003500     05  FILLER                   PIC X(10).
