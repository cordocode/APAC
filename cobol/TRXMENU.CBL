000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     CYCLE-ORCHESTRATOR.
000400 AUTHOR.         J B RIVERA.
000500 INSTALLATION.   TRADING-SYSTEMS-GROUP.
000600 DATE-WRITTEN.   MARCH 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100*                                                                *
001200*    CYCLE-ORCHESTRATOR                                          *
001300*                                                                *
001400*    PROGRAMA PRINCIPAL DEL CICLO DE TRADING.  RECORRE EL         *
001500*    MAESTRO DE ALGORITMOS EN ORDEN DE ALG-ID, DESPACHA CADA      *
001600*    INSTANCIA EN ESTADO RUNNING A SU SUBPROGRAMA DE ESTRATEGIA   *
001700*    (SMA-CROSSOVER O SCALPER-RULE), VALIDA LA DECISION QUE       *
001800*    DEVUELVE, LA EJECUTA CONTRA EL LIBRO DE TRANSACCIONES        *
001900*    (LEDGER-POST) Y EMITE EL INFORME DE CICLO.  REEMPLAZA AL     *
002000*    ANTIGUO MENU DE OPCIONES QUE DESPACHABA POR TECLADO A LOS    *
002100*    PROGRAMAS OPCION1-OPCION5.                                   *
002200*                                                                *
002300*    HISTORIAL DE CAMBIOS                                        *
002400*    ----------------------------------------------------------  *
002500*    FECHA     PROGR  TICKET    DESCRIPCION                      *
002600*    --------  -----  --------  -------------------------------  *
002700*    03/22/91  JBR    REQ-0119  PRIMERA VERSION - SOLO SMA        *
002800*    08/19/93  JBR    REQ-0245  SE AGREGA EL DESPACHO A SCALPER   *
002900*                     Y EL MANEJO DE TIPO DE ALGORITMO NO         *
003000*                     RECONOCIDO                                 *
003100*    12/01/97  MTV    REQ-0412  SE AGREGA EL INFORME DE CICLO     *
003200*                     CON TOTALES DE COMPRA Y VENTA               *
003300*    01/05/99  RDL    Y2K-0009  SE USA ACCEPT FROM DATE DE CUATRO *
003400*                     DIGITOS DE ANO PARA EL SELLO DE TIEMPO      *
003500*    09/11/00  RDL    REQ-0487  SE VALIDA QUE LA DECISION TRAIGA  *
003600*                     UNA ACCION Y UNA CANTIDAD DE ACCIONES       *
003700*                     VALIDAS ANTES DE EJECUTARLA                *
003710*    02/14/01  MTV    REQ-0504  UNA COMPRA O VENTA CON CANTIDAD   *
003720*                     CERO ES UNA DECISION VALIDA (CUENTA COMO    *
003730*                     EXITO); SOLO SE OMITE LA TRANSACCION         *
003740*    02/11/03  MTV    REQ-0532  UNA INSTANCIA DE TIPO NO          *
003750*                     RECONOCIDO AHORA IMPRIME RENGLON DE         *
003760*                     DETALLE CON ACCION FAILED Y QUEDA GRABADA   *
003770*                     EN ESTADO FAILED PARA NO REDESPACHARSE       *
003780*    02/11/03  MTV    REQ-0533  SE CALCULA LA POSICION RESULTANTE *
003790*                     DE CADA INSTANCIA PARA EL DETALLE DEL       *
003800*                     INFORME, EN LUGAR DE DEJARLA SIEMPRE EN 0   *
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400     UPSI-0 IS SW-TIPO-NO-RECONOCIDO.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT FICHERO-ALGORITMOS ASSIGN TO ALGOSIN
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS ALG-ID
005200         FILE STATUS IS WS-ESTADO-ALGORITMOS.
005300*
005400     SELECT FICHERO-REPORTE ASSIGN TO REPORTOUT.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  FICHERO-ALGORITMOS
006000     LABEL RECORD IS STANDARD
006100     VALUE OF FILE-ID IS "ALGMSTR.DAT".
006200 COPY ALGREC.
006300*
006400 FD  FICHERO-REPORTE
006500     LABEL RECORD IS STANDARD
006600     VALUE OF FILE-ID IS "CYCLERPT.TXT".
006700 01  LIN-REPORTE              PIC X(132).
006800*
006900 WORKING-STORAGE SECTION.
007000*
007100 01  WS-ESTADO-ALGORITMOS       PIC XX.
007200     88  WS-ALGORITMOS-OK           VALUE "00".
007300     88  WS-ALGORITMOS-FIN-ARCHIVO  VALUE "10".
007400*
007500 01  WS-BANDERAS.
007600     05  SW-FIN-ALGORITMOS       PIC X  VALUE "N".
007700         88  FIN-ALGORITMOS           VALUE "Y".
007800     05  SW-DECISION-VALIDA      PIC X  VALUE "N".
007900         88  DECISION-ES-VALIDA       VALUE "Y".
008000     05  SW-HAY-PRECIO           PIC X  VALUE "N".
008100         88  HAY-PRECIO-DE-LLENADO    VALUE "Y".
008110 01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
008120     05  W-BANDERAS-ALT          PIC X(03).
008200*
008300 01  WS-FECHA-SYS.
008400     05  WF-ANO                  PIC 9(04).
008500     05  WF-MES                  PIC 9(02).
008600     05  WF-DIA                  PIC 9(02).
008610 01  WS-FECHA-SYS-R REDEFINES WS-FECHA-SYS.
008620     05  WF-VISTA-PLANA          PIC X(08).
008700 01  WS-HORA-SYS.
008800     05  WH-HORA                 PIC 9(02).
008900     05  WH-MINUTO                PIC 9(02).
009000     05  WH-SEGUNDO               PIC 9(02).
009100     05  WH-CENTESIMA             PIC 9(02).
009200*
009300 01  WS-CICLO-TIMESTAMP.
009400     05  CT-ANO                  PIC 9(04).
009500     05  CT-GUION-1              PIC X  VALUE "-".
009600     05  CT-MES                  PIC 9(02).
009700     05  CT-GUION-2              PIC X  VALUE "-".
009800     05  CT-DIA                  PIC 9(02).
009900     05  CT-SEP-T                PIC X  VALUE "T".
010000     05  CT-HORA                 PIC 9(02).
010100     05  CT-DOSPTS-1             PIC X  VALUE ":".
010200     05  CT-MINUTO               PIC 9(02).
010300     05  CT-DOSPTS-2             PIC X  VALUE ":".
010400     05  CT-SEGUNDO              PIC 9(02).
010500     05  CT-ZULU                 PIC X  VALUE "Z".
010600 01  WS-CICLO-TIMESTAMP-R REDEFINES WS-CICLO-TIMESTAMP.
010700     05  CT-VISTA-PLANA          PIC X(20).
010800*
010900 77  W-CANT-ACTIVAS            PIC 9(04)  COMP  VALUE 0.
011000 77  W-CANT-PROCESADAS         PIC 9(04)  COMP  VALUE 0.
011100 77  W-CANT-EXITOS             PIC 9(04)  COMP  VALUE 0.
011200 77  W-CANT-COMPRAS            PIC 9(04)  COMP  VALUE 0.
011300 77  W-CANT-VENTAS             PIC 9(04)  COMP  VALUE 0.
011310 77  W-SUBIND                  PIC 9(03)  COMP  VALUE 0.
011320*
011330*    REQ-0533 (MTV, 02/11/03): AREA DE COMUNICACION CON LEDGER-
011340*    POST (LEER-TRANSACCIONES-ALG) PARA RELEER EL LIBRO COMPLETO
011350*    DE LA INSTANCIA Y OBTENER LA POSICION RESULTANTE DEL CICLO.
011360*    MISMA TABLA DE TRABAJO QUE USA CARD-CALC.
011370 01  WS-PARM-LEER-LIBRO.
011380     05  WL-ALG-ID                PIC 9(04).
011390     05  WL-CANTIDAD              PIC 9(05).
011400*
011410 01  WS-TABLA-TRANSAC.
011420     05  WT-ENTRADA OCCURS 500 TIMES INDEXED BY IX-TRANSAC.
011430         10  WT-TRN-ID            PIC 9(06).
011440         10  WT-TIPO              PIC X(04).
011450         10  WT-SHARES            PIC 9(07).
011460         10  WT-PRECIO            PIC S9(05)V99.
011470         10  WT-TIMESTAMP         PIC X(20).
011480 01  WS-TABLA-TRANSAC-R REDEFINES WS-TABLA-TRANSAC.
011490     05  WT-ENTRADA-ALT OCCURS 500 TIMES PIC X(33).
011495*
011496 01  WS-POSICION-RESULTANTE.
011497     05  WE-POSICION-NETA         PIC S9(07).
011498     05  FILLER                   PIC X(03)  VALUE SPACE.
011499*
011500 01  WS-VALORES.
011700     05  WV-VALOR-COMPRAS         PIC S9(09)V99 VALUE 0.
011800     05  WV-VALOR-VENTAS          PIC S9(09)V99 VALUE 0.
011900     05  WV-PRECIO-LLENADO        PIC S9(05)V99.
011910     05  FILLER                   PIC X(04)  VALUE SPACE.
012000*
012100 01  WS-PARM-EVALUAR.
012200     05  WE-ALG-ID                PIC 9(04).
012300     05  WE-TICKER                PIC X(08).
012400     05  WE-INIT-CAPITAL          PIC S9(09)V99.
012500     05  WE-TIMESTAMP-ACTUAL      PIC X(20).
012600     05  WE-ACCION                PIC X(06).
012700     05  WE-SHARES                PIC 9(07).
012800*
012900 01  WS-PARM-PRECIO.
013000     05  WP-TICKER                PIC X(08).
013100     05  WP-PRECIO                PIC S9(05)V99.
013200     05  WP-HAY-PRECIO            PIC X.
013300*
013400 01  WS-PARM-GRABAR.
013500     05  WG-ALG-ID                PIC 9(04).
013600     05  WG-TIPO                  PIC X(04).
013700     05  WG-SHARES                PIC 9(07).
013800     05  WG-PRECIO                PIC S9(05)V99.
013900     05  WG-TIMESTAMP             PIC X(20).
014000     05  WG-TRN-ID-ASIGNADO       PIC 9(06).
014100     05  WG-RESULTADO             PIC X(02).
014200         88  WG-ACEPTADA              VALUE "OK".
014300*
014400 COPY RPTLINE.
014500*
014600 PROCEDURE DIVISION.
014700*
014710******************************************************************
014720*    000-INICIO ES UN CICLO DE TRADING COMPLETO: SE FIJA UN       *
014730*    SOLO SELLO DE TIEMPO PARA TODO EL CICLO (050), SE RECORRE    *
014740*    FICHERO-ALGORITMOS DE PRINCIPIO A FIN EN ORDEN DE ALG-ID     *
014750*    (200), Y SE CIERRA CON LOS TOTALES DEL INFORME (800).  UN    *
014760*    CICLO = UNA CORRIDA DE ESTE PROGRAMA; LA PERIODICIDAD        *
014770*    (CADA MINUTO, CADA HORA) LA DECIDE EL PLANIFICADOR DE         *
014780*    TRABAJOS, NO ESTE PROGRAMA.                                  *
014790******************************************************************
014800 000-INICIO.
014900     PERFORM 050-FIJAR-SELLO-CICLO.
015000     PERFORM 100-ABRIR-FICHEROS.
015100     PERFORM 150-IMPRIMIR-ENCABEZADO.
015200     PERFORM 200-LEER-ALGORITMOS UNTIL FIN-ALGORITMOS.
015300     PERFORM 800-IMPRIMIR-PIE.
015400     PERFORM 900-CERRAR-FICHEROS.
015500     GOBACK.
015600*
015700 050-FIJAR-SELLO-CICLO.
015710*    Y2K-0009 (RDL, 01/05/99): ACCEPT FROM DATE YYYYMMDD DA EL
015720*    ANO EN CUATRO DIGITOS; LA VERSION ANTERIOR USABA ACCEPT FROM
015730*    DATE (DOS DIGITOS) Y SE CORRIGIO ANTES DEL CAMBIO DE SIGLO.
015800     ACCEPT WS-FECHA-SYS FROM DATE YYYYMMDD.
015900     ACCEPT WS-HORA-SYS FROM TIME.
016000     MOVE WF-ANO    TO CT-ANO.
016100     MOVE WF-MES    TO CT-MES.
016200     MOVE WF-DIA    TO CT-DIA.
016300     MOVE WH-HORA   TO CT-HORA.
016400     MOVE WH-MINUTO TO CT-MINUTO.
016500     MOVE WH-SEGUNDO TO CT-SEGUNDO.
016600*
016700 100-ABRIR-FICHEROS.
016800     OPEN I-O   FICHERO-ALGORITMOS.
016900     OPEN OUTPUT FICHERO-REPORTE.
017000*
017100 150-IMPRIMIR-ENCABEZADO.
017200*    LA CUENTA DE INSTANCIAS ACTIVAS SE RELLENA EN 800-IMPRIMIR-PIE
017300*    RECIEN CUANDO SE CONOCE EL TOTAL DEFINITIVO DEL CICLO.
017310*    AQUI SE ESCRIBE CON 0 SOLO PARA QUE EL RENGLON EXISTA EN EL
017320*    LUGAR CORRECTO DEL INFORME (ENCABEZADO, DETALLE, PIE).
017400     MOVE CT-VISTA-PLANA TO LE-CICLO-TS.
017500     MOVE 0 TO LE-CUENTA-ACTIVAS.
017600     WRITE LIN-REPORTE FROM LIN-ENCABEZADO
017700         AFTER ADVANCING TOP-OF-FORM.
017800*
017900 200-LEER-ALGORITMOS.
017910*    READ NEXT RECORD EN ACCESO DINAMICO RECORRE EL FICHERO
017920*    INDEXADO EN ORDEN DE CLAVE (ALG-ID), NO EN ORDEN DE
017930*    CREACION NI ALGUN OTRO CRITERIO.
018000     READ FICHERO-ALGORITMOS NEXT RECORD
018100         AT END MOVE "Y" TO SW-FIN-ALGORITMOS
018200         NOT AT END PERFORM 210-PROCESAR-INSTANCIA.
018300*
018400 210-PROCESAR-INSTANCIA.
018410*    SOLO LAS INSTANCIAS EN ESTADO RUNNING PARTICIPAN DEL CICLO;
018420*    PAUSED/STOPPED SE SALTAN SIN CONTAR NI IMPRIMIR DETALLE.
018500     IF NOT ALG-RUNNING
018600         GO TO 210-PROCESAR-INSTANCIA-EXIT
018700     END-IF.
018800     ADD 1 TO W-CANT-ACTIVAS W-CANT-PROCESADAS.
018900     PERFORM 220-DESPACHAR-ESTRATEGIA.
019000     IF SW-TIPO-NO-RECONOCIDO
019010*        REQ-0532 (MTV, 02/11/03): LA INSTANCIA QUEDA GRABADA EN
019020*        ESTADO FAILED (VER 220-DESPACHAR-ESTRATEGIA) Y DEBE
019030*        IGUAL IMPRIMIR SU RENGLON DE DETALLE, CON ACCION FAILED.
019040         MOVE "FAILED" TO WE-ACCION
019050         PERFORM 500-IMPRIMIR-DETALLE
019100         GO TO 210-PROCESAR-INSTANCIA-EXIT
019200     END-IF.
019300     PERFORM 300-VALIDAR-DECISION.
019400     IF DECISION-ES-VALIDA
019410         ADD 1 TO W-CANT-EXITOS
019500         IF (WE-ACCION = "BUY   " OR WE-ACCION = "SELL  ")
019510             AND WE-SHARES > 0
019600             PERFORM 400-EJECUTAR-TRANSACCION
019700         END-IF
019800     END-IF.
019900     PERFORM 500-IMPRIMIR-DETALLE.
020000 210-PROCESAR-INSTANCIA-EXIT.
020100     EXIT.
020200*
020210******************************************************************
020220*    220-DESPACHAR-ESTRATEGIA (REQ-0245, JBR, 08/19/93): SE       *
020230*    AGREGA SCALPER-RULE COMO SEGUNDA ESTRATEGIA DISPONIBLE.      *
020240*    WS-PARM-EVALUAR ES EL AREA DE COMUNICACION COMUN A AMBOS     *
020250*    SUBPROGRAMAS DE ESTRATEGIA (LINKAGE SECTION IDENTICA EN      *
020260*    SMA-CROSSOVER Y SCALPER-RULE); SI SE AGREGA UNA TERCERA      *
020270*    ESTRATEGIA, DEBE RESPETAR ESE MISMO CONTRATO.                *
020280******************************************************************
020300 220-DESPACHAR-ESTRATEGIA.
020400     MOVE "N" TO SW-TIPO-NO-RECONOCIDO.
020500     MOVE ALG-ID           TO WE-ALG-ID.
020600     MOVE ALG-TICKER       TO WE-TICKER.
020700     MOVE ALG-INIT-CAPITAL TO WE-INIT-CAPITAL.
020800     MOVE CT-VISTA-PLANA   TO WE-TIMESTAMP-ACTUAL.
020900     MOVE "HOLD  "         TO WE-ACCION.
021000     MOVE 0                TO WE-SHARES.
021100     IF ALG-ES-SMA-CROSSOVER
021200         CALL "SMA-CROSSOVER" USING WS-PARM-EVALUAR
021300     ELSE
021400         IF ALG-ES-SCALPER
021500             CALL "SCALPER-RULE" USING WS-PARM-EVALUAR
021600         ELSE
021700             MOVE "Y" TO SW-TIPO-NO-RECONOCIDO
021800             DISPLAY "CYCLE-ORCHESTRATOR - TIPO NO RECONOCIDO "
021900                 "ALG-ID " ALG-ID " TIPO " ALG-TYPE
021910*            REQ-0532 (MTV, 02/11/03): SE GRABA EL ESTADO FAILED
021920*            EN EL MAESTRO PARA QUE 210-PROCESAR-INSTANCIA LA
021930*            SALTE (IF NOT ALG-RUNNING) EN TODOS LOS CICLOS
021940*            POSTERIORES; SIN ESTO EL TIPO NO RECONOCIDO SE
021950*            REDESPACHABA Y FALLABA OTRA VEZ EN CADA CORRIDA.
021960             MOVE "FAILED  "      TO ALG-STATUS
021970             MOVE CT-VISTA-PLANA  TO ALG-STOPPED-AT
021980             REWRITE REG-ALGORITMO
022000         END-IF
022100     END-IF.
022200*
022300 300-VALIDAR-DECISION.
022400*    LA CANTIDAD DE ACCIONES ES UN CAMPO SIN SIGNO, POR LO QUE YA
022410*    QUEDA GARANTIZADO QUE ES UN ENTERO NO NEGATIVO; UNA DECISION
022420*    DE COMPRA O VENTA CON CANTIDAD CERO ES VALIDA, SOLO NO GENERA
022430*    TRANSACCION (VER 210-PROCESAR-INSTANCIA).
022500     IF WE-ACCION = "BUY   " OR WE-ACCION = "SELL  " OR
022600        WE-ACCION = "HOLD  "
022700         MOVE "Y" TO SW-DECISION-VALIDA
022800     ELSE
022900         MOVE "N" TO SW-DECISION-VALIDA
023100     END-IF.
023300 300-VALIDAR-DECISION-EXIT.
023400     EXIT.
023600*
023610******************************************************************
023620*    400-EJECUTAR-TRANSACCION TRADUCE UNA DECISION DE COMPRA O    *
023630*    VENTA VALIDA EN UN ASIENTO DEL LIBRO.  EL PRECIO DE LLENADO  *
023640*    SE RECUPERA DEL REPOSITORIO DE BARRAS (RECUPERAR-PRECIO-     *
023650*    ACTUAL), NO DE LA DECISION DEL ALGORITMO, PARA QUE TODOS     *
023660*    LOS ALGORITMOS TRANSEN AL MISMO PRECIO DE MERCADO.           *
023670******************************************************************
023700 400-EJECUTAR-TRANSACCION.
023800     MOVE ALG-TICKER TO WP-TICKER.
023900     CALL "RECUPERAR-PRECIO-ACTUAL" USING WS-PARM-PRECIO.
024000     IF WP-HAY-PRECIO NOT = "Y"
024010*        SIN BARRA DE PRECIO PARA ESTE MINUTO; SE OMITE LA
024020*        TRANSACCION PERO LA DECISION SIGUE CONTANDO COMO EXITO.
024100         GO TO 400-EJECUTAR-TRANSACCION-EXIT
024200     END-IF.
024300     MOVE WP-PRECIO TO WV-PRECIO-LLENADO.
024400     MOVE ALG-ID           TO WG-ALG-ID.
024500     MOVE WE-SHARES        TO WG-SHARES.
024600     MOVE WV-PRECIO-LLENADO TO WG-PRECIO.
024700     MOVE CT-VISTA-PLANA   TO WG-TIMESTAMP.
024800     IF WE-ACCION = "BUY   "
024900         MOVE "BUY "  TO WG-TIPO
025000     ELSE
025100         MOVE "SELL" TO WG-TIPO
025200     END-IF.
025300     CALL "GRABAR-TRANSACCION" USING WS-PARM-GRABAR.
025400     IF NOT WG-ACEPTADA
025500         GO TO 400-EJECUTAR-TRANSACCION-EXIT
025600     END-IF.
025700     IF WE-ACCION = "BUY   "
025800         ADD 1 TO W-CANT-COMPRAS
025900         COMPUTE WV-VALOR-COMPRAS = WV-VALOR-COMPRAS +
026000             (WE-SHARES * WV-PRECIO-LLENADO)
026100     ELSE
026200         ADD 1 TO W-CANT-VENTAS
026300         COMPUTE WV-VALOR-VENTAS = WV-VALOR-VENTAS +
026400             (WE-SHARES * WV-PRECIO-LLENADO)
026500     END-IF.
026600 400-EJECUTAR-TRANSACCION-EXIT.
026700     EXIT.
026701*
026702******************************************************************
026703*    450-TRAER-POSICION-RESULTANTE (REQ-0533, MTV, 02/11/03): SE  *
026704*    RELEE EL LIBRO COMPLETO DE LA INSTANCIA PARA OBTENER LA      *
026705*    POSICION RESULTANTE DE ESTE CICLO (INCLUYE LA TRANSACCION    *
026706*    RECIEN GRABADA POR 400-EJECUTAR-TRANSACCION, SI LA HUBO).    *
026707*    MISMA LOGICA DE RECONSTRUCCION DEL LIBRO QUE USA CARD-CALC.  *
026708******************************************************************
026709 450-TRAER-POSICION-RESULTANTE.
026710     MOVE ALG-ID TO WL-ALG-ID.
026720     CALL "LEER-TRANSACCIONES-ALG" USING WS-PARM-LEER-LIBRO
026730         WS-TABLA-TRANSAC.
026740     MOVE 0 TO WE-POSICION-NETA.
026750     IF WL-CANTIDAD = 0
026760         GO TO 450-TRAER-POSICION-RESULTANTE-EXIT
026770     END-IF.
026780     PERFORM 460-ACUMULAR-POSICION VARYING W-SUBIND FROM 1 BY 1
026785         UNTIL W-SUBIND > WL-CANTIDAD.
026790 450-TRAER-POSICION-RESULTANTE-EXIT.
026791     EXIT.
026792*
026793 460-ACUMULAR-POSICION.
026794     SET IX-TRANSAC TO W-SUBIND.
026795     IF WT-TIPO(IX-TRANSAC) = "BUY "
026796         ADD WT-SHARES(IX-TRANSAC) TO WE-POSICION-NETA
026797     ELSE
026798         SUBTRACT WT-SHARES(IX-TRANSAC) FROM WE-POSICION-NETA
026799     END-IF.
026800*
026810*    500-IMPRIMIR-DETALLE ESCRIBE UN RENGLON POR CADA INSTANCIA
026820*    RUNNING, INCLUSO LAS QUE DECIDIERON HOLD; SE IMPRIME EL
026830*    PRECIO DE LLENADO SOLO EN COMPRA/VENTA, CERO EN HOLD.
026900 500-IMPRIMIR-DETALLE.
027000     MOVE ALG-ID           TO LD-ALG-ID.
027100     MOVE ALG-DISPLAY-NAME TO LD-DISPLAY-NAME.
027200     MOVE ALG-TICKER       TO LD-TICKER.
027300     MOVE WE-ACCION        TO LD-ACCION.
027400     MOVE WE-SHARES        TO LD-SHARES.
027500     IF WE-ACCION = "BUY   " OR WE-ACCION = "SELL  "
027600         MOVE WV-PRECIO-LLENADO TO LD-PRECIO-LLENADO
027700     ELSE
027800         MOVE 0 TO LD-PRECIO-LLENADO
027900     END-IF.
028000*    REQ-0533 (MTV, 02/11/03): LA POSICION RESULTANTE SE TRAE DEL
028010*    LIBRO RECONSTRUIDO EN 450-TRAER-POSICION-RESULTANTE; YA NO
028020*    SE DEJA EN CERO A LA ESPERA DE UN INFORME FUTURO.
028030     PERFORM 450-TRAER-POSICION-RESULTANTE.
028040     MOVE WE-POSICION-NETA TO LD-POSICION-RESULT.
028100     WRITE LIN-REPORTE FROM LIN-DETALLE
028200         AFTER ADVANCING 1 LINE.
028300*
028400 800-IMPRIMIR-PIE.
028410*    TOTALES DEL CICLO (REQ-0412, MTV, 12/01/97): SE SUMAN LAS
028420*    INSTANCIAS PROCESADAS, LAS DECISIONES EXITOSAS, Y EL VALOR
028430*    NOCIONAL COMPRADO/VENDIDO, PARA EL PIE DEL INFORME.
028500     MOVE W-CANT-PROCESADAS TO LP-PROCESADAS.
028600     MOVE W-CANT-EXITOS     TO LP-EXITOS.
028700     MOVE W-CANT-COMPRAS    TO LP-COMPRAS.
028800     MOVE W-CANT-VENTAS     TO LP-VENTAS.
028900     MOVE WV-VALOR-COMPRAS  TO LP-VALOR-COMPRAS.
029000     MOVE WV-VALOR-VENTAS   TO LP-VALOR-VENTAS.
029100     WRITE LIN-REPORTE FROM LIN-PIE
029200         AFTER ADVANCING 2 LINES.
029300*
029400 900-CERRAR-FICHEROS.
029500     CLOSE FICHERO-ALGORITMOS FICHERO-REPORTE.
