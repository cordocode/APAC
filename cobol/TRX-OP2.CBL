000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     SMA-CROSSOVER.
000400 AUTHOR.         J B RIVERA.
000500 INSTALLATION.   TRADING-SYSTEMS-GROUP.
000600 DATE-WRITTEN.   MAYO 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100*                                                                *
001200*    SMA-CROSSOVER                                               *
001300*                                                                *
001400*    ESTRATEGIA DE CRUCE DE MEDIAS MOVILES SIMPLES (20 Y 50       *
001500*    MINUTOS).  RECIBE LOS DATOS DE UNA INSTANCIA DE ALGORITMO    *
001600*    DESDE CYCLE-ORCHESTRATOR, LLAMA A BAR-RETRIEVE PARA TRAER    *
001700*    LAS ULTIMAS 51 BARRAS DEL TICKER Y A LEDGER-POST PARA        *
001800*    RECONSTRUIR LA POSICION VIGENTE, Y DEVUELVE LA DECISION      *
001900*    (COMPRAR, VENDER O MANTENER) CON LA CANTIDAD DE ACCIONES.    *
002000*                                                                *
002100*    HISTORIAL DE CAMBIOS                                        *
002200*    ----------------------------------------------------------  *
002300*    FECHA     PROGR  TICKET    DESCRIPCION                      *
002400*    --------  -----  --------  -------------------------------  *
002500*    05/06/91  JBR    REQ-0125  PRIMERA VERSION                  *
002600*    02/11/93  JBR    REQ-0219  SE AGREGA EL CALCULO DE POSICION  *
002700*                     VIGENTE CONTRA EL LIBRO DE TRANSACCIONES    *
002800*    07/14/96  MTV    REQ-0365  TAMANO DE ORDEN AL 95% DE LA      *
002900*                     CAJA DISPONIBLE, TRUNCADO A ENTERO          *
003000*    01/05/99  RDL    Y2K-0009  SIN CAMBIO DE LAYOUT              *
003100*    03/09/00  RDL    REQ-0489  SIN BARRAS SUFICIENTES (MENOS DE  *
003200*                     51) LA INSTANCIA QUEDA EN MANTENER          *
003210*    06/22/01  MTV    REQ-0511  LA VENTANA ACTUAL DE LA MEDIA DE  *
003220*                     50 NO INCLUIA LA BARRA MAS RECIENTE; SE     *
003230*                     CORRIGE PARA QUE TOME LAS BARRAS 2-51        *
003240*    11/02/01  MTV    REQ-0519  LA SENAL DE COMPRA EXIGE QUE LA   *
003250*                     CAJA DISPONIBLE SUPERE EL PRECIO ACTUAL,    *
003260*                     NO SOLO QUE SEA MAYOR A CERO                *
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS SW-SENAL-ENCONTRADA.
004400*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*
004710*    SW-DATOS-SUFICIENTES SE APAGA SI BAR-RETRIEVE DEVUELVE
004720*    MENOS DE 51 BARRAS; SW-HAY-POSICION REFLEJA SI LA
004730*    INSTANCIA TIENE ACCIONES NETAS SEGUN EL LIBRO.
004800 01  WS-BANDERAS.
004900     05  SW-DATOS-SUFICIENTES     PIC X  VALUE "N".
005000         88  HAY-DATOS-SUFICIENTES    VALUE "Y".
005100     05  SW-HAY-POSICION          PIC X  VALUE "N".
005200         88  HAY-POSICION-ABIERTA     VALUE "Y".
005210 01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
005220     05  W-BANDERAS-ALT          PIC X(02).
005300*
005310*    W-CANT-BARRAS GUARDA LO QUE BAR-RETRIEVE REALMENTE ENTREGO;
005320*    W-SUBIND ES EL INDICE DE TRABAJO COMPARTIDO POR LOS CUATRO
005330*    PARRAFOS DE SUMA (210/220/230/240); W-BASE-20 Y W-BASE-50
005340*    QUEDARON DE UNA VERSION ANTERIOR QUE ARMABA LOS LIMITES DE
005350*    LA VENTANA DE 20 EN FORMA DINAMICA Y YA NO SE USAN MAS QUE
005360*    PARA FIJAR EL PUNTO DE PARTIDA DE 230-SUMAR-SMA20.
005400 77  W-CANT-BARRAS             PIC 9(03)  COMP.
005500 77  W-SUBIND                  PIC 9(03)  COMP.
005600 77  W-BASE-20                 PIC 9(03)  COMP.
005700 77  W-BASE-50                 PIC 9(03)  COMP.
005900*
005910*    ACUMULADORES DE LAS CUATRO SUMAS QUE ALIMENTAN LAS MEDIAS
005920*    MOVILES; WA-VISTA-PLANA EXISTE SOLO PARA DEPURACION (DUMP
005930*    DE TODO EL GRUPO EN UNA SOLA LINEA DE DISPLAY).
006000 01  WS-ACUMULADORES.
006100     05  WA-SUMA-SMA20-ACTUAL     PIC S9(09)V99.
006200     05  WA-SUMA-SMA20-PREVIA     PIC S9(09)V99.
006300     05  WA-SUMA-SMA50-ACTUAL     PIC S9(09)V99.
006400     05  WA-SUMA-SMA50-PREVIA     PIC S9(09)V99.
006500 01  WS-ACUMULADORES-R REDEFINES WS-ACUMULADORES.
006600     05  WA-VISTA-PLANA          PIC X(44).
006700*
006710*    LAS CUATRO MEDIAS RESULTANTES, CON UNA CIFRA DECIMAL MAS
006720*    QUE LOS PRECIOS PARA NO PERDER PRECISION EN LA DIVISION.
006800 01  WS-MEDIAS.
006900     05  WM-SMA20-ACTUAL          PIC S9(07)V9999.
007000     05  WM-SMA20-PREVIA          PIC S9(07)V9999.
007100     05  WM-SMA50-ACTUAL          PIC S9(07)V9999.
007200     05  WM-SMA50-PREVIA          PIC S9(07)V9999.
007210     05  FILLER                   PIC X(04)  VALUE SPACE.
007300*
007310*    POSICION RECONSTRUIDA DE LA INSTANCIA PARA EL CICLO ACTUAL;
007320*    NO SE PERSISTE, SE RECALCULA CADA VEZ DESDE EL LIBRO.
007400 01  WS-POSICION.
007500     05  WP-SHARES-NETAS          PIC S9(07).
007600     05  WP-INVERTIDO             PIC S9(09)V99.
007700     05  WP-CAJA-DISPONIBLE       PIC S9(09)V99.
007800     05  WP-SHARES-ORDEN          PIC S9(07)  COMP.
007810     05  FILLER                   PIC X(04)  VALUE SPACE.
007900*
007910*    TABLA DE TRABAJO CON LAS ULTIMAS 51 BARRAS DEVUELTAS POR
007920*    BAR-RETRIEVE, EN ORDEN CRONOLOGICO (1=MAS ANTIGUA).
008000 01  WS-TABLA-BARRAS.
008100     05  WB-ENTRADA OCCURS 60 TIMES INDEXED BY IX-BARRA.
008200         10  WB-TICKER            PIC X(08).
008300         10  WB-TIMESTAMP         PIC X(20).
008400         10  WB-OPEN              PIC S9(05)V99.
008500         10  WB-HIGH              PIC S9(05)V99.
008600         10  WB-LOW               PIC S9(05)V99.
008700         10  WB-CLOSE             PIC S9(05)V99.
008800         10  WB-VOLUME            PIC 9(09).
008900 01  WS-TABLA-BARRAS-R REDEFINES WS-TABLA-BARRAS.
009000     05  WB-ENTRADA-ALT OCCURS 60 TIMES PIC X(45).
009100*
009110*    AREA DE COMUNICACION CON BAR-RETRIEVE (RECUPERAR-ULTIMAS-N).
009200 01  WS-PARM-ULTIMAS-N.
009300     05  WN-TICKER                PIC X(08).
009400     05  WN-CANTIDAD              PIC 9(03).
009500     05  WN-CORTE                 PIC X(20).
009600 01  WS-CANT-DEVUELTA             PIC 9(03).
009700*
009710*    AREA DE COMUNICACION CON LEDGER-POST (LEER-TRANSACCIONES-
009720*    ALG); SOLICITA TODO EL HISTORIAL DE LA INSTANCIA.
009800 01  WS-PARM-LEER-LIBRO.
009900     05  WL-ALG-ID                PIC 9(04).
010000     05  WL-CANTIDAD              PIC 9(05).
010100*
010110*    TABLA DE TRABAJO CON LAS TRANSACCIONES DEVUELTAS POR
010120*    LEDGER-POST PARA ESTA INSTANCIA DE ALGORITMO.
010200 01  WS-TABLA-TRANSAC.
010300     05  WT-ENTRADA OCCURS 500 TIMES INDEXED BY IX-TRANSAC.
010400         10  WT-TRN-ID            PIC 9(06).
010500         10  WT-TIPO              PIC X(04).
010600         10  WT-SHARES            PIC 9(07).
010700         10  WT-PRECIO            PIC S9(05)V99.
010800         10  WT-TIMESTAMP         PIC X(20).
010900*
011000 LINKAGE SECTION.
011100*
011110*    AREA DE COMUNICACION CON CYCLE-ORCHESTRATOR; LK-ACCION Y
011120*    LK-SHARES SE DEVUELVEN LLENOS AL LLAMADOR.
011200 01  LK-PARM-EVALUAR.
011300     05  LK-ALG-ID                PIC 9(04).
011400     05  LK-TICKER                PIC X(08).
011500     05  LK-INIT-CAPITAL          PIC S9(09)V99.
011600     05  LK-TIMESTAMP-ACTUAL      PIC X(20).
011700     05  LK-ACCION                PIC X(06).
011800     05  LK-SHARES                PIC 9(07).
011900*
012000 PROCEDURE DIVISION USING LK-PARM-EVALUAR.
012100*
012110******************************************************************
012120*    SECUENCIA DE LA EVALUACION: TRAER BARRAS, CALCULAR MEDIAS,   *
012130*    RECONSTRUIR POSICION CONTRA EL LIBRO Y APLICAR LA REGLA DE   *
012140*    CRUCE.  SI NO HAY SUFICIENTES BARRAS SE CORTA TEMPRANO CON   *
012150*    LA DECISION POR DEFECTO (HOLD, CERO ACCIONES).               *
012160******************************************************************
012200 000-EVALUAR.
012210*    VALOR POR DEFECTO: SI NADA DE LO QUE SIGUE CAMBIA LK-ACCION,
012220*    EL ORQUESTADOR RECIBE UN MANTENER SIN OPERACIONES.
012300     MOVE "HOLD  " TO LK-ACCION.
012400     MOVE 0 TO LK-SHARES.
012500     PERFORM 100-TRAER-BARRAS.
012600     IF NOT HAY-DATOS-SUFICIENTES
012700         GO TO 900-FIN-EVALUAR
012800     END-IF.
012900     PERFORM 200-CALCULAR-MEDIAS.
013000     PERFORM 300-TRAER-POSICION.
013100     PERFORM 400-APLICAR-REGLA-CRUCE.
013200 900-FIN-EVALUAR.
013300     GOBACK.
013400*
013500 100-TRAER-BARRAS.
013510*    REQ-0489 (RDL, 03/09/00): SE PIDEN 51 BARRAS PORQUE LA MEDIA
013520*    DE 50 "PREVIA" NECESITA LAS 50 BARRAS ANTERIORES A LA ACTUAL;
013530*    SIN LA BARRA 51 NO HAY VENTANA "ACTUAL" QUE INCLUYA LA MAS
013540*    RECIENTE.
013600     MOVE LK-TICKER           TO WN-TICKER.
013700     MOVE 51                  TO WN-CANTIDAD.
013800     MOVE LK-TIMESTAMP-ACTUAL TO WN-CORTE.
013900     CALL "RECUPERAR-ULTIMAS-N" USING WS-PARM-ULTIMAS-N
014000         WS-TABLA-BARRAS WS-CANT-DEVUELTA.
014100     MOVE WS-CANT-DEVUELTA TO W-CANT-BARRAS.
014110*    BAR-RETRIEVE PUEDE DEVOLVER MENOS DE LAS PEDIDAS SI EL
014120*    TICKER ES NUEVO O SI TODAVIA NO HAY HISTORIA SUFICIENTE.
014200     IF W-CANT-BARRAS >= 51
014300         MOVE "Y" TO SW-DATOS-SUFICIENTES
014400     ELSE
014500         MOVE "N" TO SW-DATOS-SUFICIENTES
014600     END-IF.
014700*
014710******************************************************************
014720*    CALCULO DE LAS CUATRO SUMAS (20/50, ACTUAL/PREVIA) Y SUS     *
014730*    MEDIAS.  LAS BARRAS SE NUMERAN 1-51, SIENDO 51 LA MAS        *
014740*    RECIENTE; "ACTUAL" INCLUYE LA BARRA 51, "PREVIA" LA EXCLUYE  *
014750*    PARA PODER DETECTAR EL CRUCE ENTRE UNA BARRA Y LA SIGUIENTE. *
014760******************************************************************
014800 200-CALCULAR-MEDIAS.
014900     MOVE 0 TO WA-SUMA-SMA20-ACTUAL WA-SUMA-SMA20-PREVIA
015000                WA-SUMA-SMA50-ACTUAL WA-SUMA-SMA50-PREVIA.
015100     PERFORM 210-SUMAR-SMA50 VARYING W-SUBIND FROM 2 BY 1
015200         UNTIL W-SUBIND > 51.
015300     PERFORM 220-SUMAR-SMA50-PREVIA VARYING W-SUBIND FROM 1 BY 1
015400         UNTIL W-SUBIND > 50.
015500     MOVE 32 TO W-BASE-20.
015600     PERFORM 230-SUMAR-SMA20 VARYING W-SUBIND FROM 32 BY 1
015700         UNTIL W-SUBIND > 51.
015800     PERFORM 240-SUMAR-SMA20-PREVIA VARYING W-SUBIND FROM 31 BY 1
015900         UNTIL W-SUBIND > 50.
016000     COMPUTE WM-SMA50-ACTUAL = WA-SUMA-SMA50-ACTUAL / 50.
016100     COMPUTE WM-SMA50-PREVIA = WA-SUMA-SMA50-PREVIA / 50.
016200     COMPUTE WM-SMA20-ACTUAL = WA-SUMA-SMA20-ACTUAL / 20.
016300     COMPUTE WM-SMA20-PREVIA = WA-SUMA-SMA20-PREVIA / 20.
016400*
016500 210-SUMAR-SMA50.
016600*    VENTANA ACTUAL: BARRAS 2 A 51 (INCLUYE LA MAS RECIENTE).
016700     SET IX-BARRA TO W-SUBIND.
016800     ADD WB-CLOSE(IX-BARRA) TO WA-SUMA-SMA50-ACTUAL.
017000*
017100 220-SUMAR-SMA50-PREVIA.
017200*    VENTANA PREVIA: BARRAS 1 A 50 (EXCLUYE LA MAS RECIENTE).
017300     SET IX-BARRA TO W-SUBIND.
017400     ADD WB-CLOSE(IX-BARRA) TO WA-SUMA-SMA50-PREVIA.
017500*
017600 230-SUMAR-SMA20.
017610*    VENTANA ACTUAL: BARRAS 32 A 51 (20 BARRAS, INCLUYE LA MAS
017620*    RECIENTE).
017700     SET IX-BARRA TO W-SUBIND.
017800     ADD WB-CLOSE(IX-BARRA) TO WA-SUMA-SMA20-ACTUAL.
017900*
018000 240-SUMAR-SMA20-PREVIA.
018100*    VENTANA PREVIA: BARRAS 31 A 50.
018200     SET IX-BARRA TO W-SUBIND.
018300     ADD WB-CLOSE(IX-BARRA) TO WA-SUMA-SMA20-PREVIA.
018400*
018410******************************************************************
018420*    RECONSTRUCCION DE LA POSICION A PARTIR DEL LIBRO DE          *
018430*    TRANSACCIONES (LEDGER-POST).  NO SE GUARDA POSICION EN UN    *
018440*    MAESTRO PROPIO; SE RECALCULA CADA CICLO SUMANDO TODAS LAS    *
018450*    COMPRAS Y RESTANDO TODAS LAS VENTAS DE LA INSTANCIA.         *
018460******************************************************************
018500 300-TRAER-POSICION.
018600     MOVE LK-ALG-ID TO WL-ALG-ID.
018700     CALL "LEER-TRANSACCIONES-ALG" USING WS-PARM-LEER-LIBRO
018800         WS-TABLA-TRANSAC.
018900     MOVE 0 TO WP-SHARES-NETAS WP-INVERTIDO.
018910*    REQ-0517: LA CAJA DISPONIBLE ARRANCA EN EL CAPITAL INICIAL
018920*    DE LA INSTANCIA Y SE VA ACHICANDO CON CADA COMPRA (VER
018930*    310-ACUMULAR-TRANSAC).
019000     MOVE LK-INIT-CAPITAL TO WP-CAJA-DISPONIBLE.
019100     IF WL-CANTIDAD = 0
019200         GO TO 300-TRAER-POSICION-EXIT
019300     END-IF.
019400     PERFORM 310-ACUMULAR-TRANSAC VARYING W-SUBIND FROM 1 BY 1
019500         UNTIL W-SUBIND > WL-CANTIDAD.
019600 300-TRAER-POSICION-EXIT.
019700     IF WP-SHARES-NETAS > 0
019800         MOVE "Y" TO SW-HAY-POSICION
019900     ELSE
020000         MOVE "N" TO SW-HAY-POSICION
020100     END-IF.
020200     EXIT.
020300*
020400 310-ACUMULAR-TRANSAC.
020410*    UNA COMPRA SUMA ACCIONES E INVERTIDO Y RESTA DE LA CAJA
020420*    DISPONIBLE; UNA VENTA HACE EXACTAMENTE LO CONTRARIO.
020500     SET IX-TRANSAC TO W-SUBIND.
020600     IF WT-TIPO(IX-TRANSAC) = "BUY "
020700         ADD WT-SHARES(IX-TRANSAC) TO WP-SHARES-NETAS
020800         COMPUTE WP-INVERTIDO = WP-INVERTIDO +
020900             (WT-SHARES(IX-TRANSAC) * WT-PRECIO(IX-TRANSAC))
021000         COMPUTE WP-CAJA-DISPONIBLE = WP-CAJA-DISPONIBLE -
021100             (WT-SHARES(IX-TRANSAC) * WT-PRECIO(IX-TRANSAC))
021200     ELSE
021300         SUBTRACT WT-SHARES(IX-TRANSAC) FROM WP-SHARES-NETAS
021400         COMPUTE WP-INVERTIDO = WP-INVERTIDO -
021500             (WT-SHARES(IX-TRANSAC) * WT-PRECIO(IX-TRANSAC))
021600         COMPUTE WP-CAJA-DISPONIBLE = WP-CAJA-DISPONIBLE +
021700             (WT-SHARES(IX-TRANSAC) * WT-PRECIO(IX-TRANSAC))
021800     END-IF.
021900*
022000 400-APLICAR-REGLA-CRUCE.
022010*    CRUCE ALCISTA: LA MEDIA CORTA (20) PASA DE ESTAR POR DEBAJO
022020*    O IGUAL A LA LARGA (50) A QUEDAR POR ENCIMA, ENTRE LA BARRA
022030*    PREVIA Y LA ACTUAL.  CRUCE BAJISTA: LO CONTRARIO.
022100     SET IX-BARRA TO 51.
022200     IF WM-SMA20-PREVIA NOT > WM-SMA50-PREVIA AND
022300        WM-SMA20-ACTUAL > WM-SMA50-ACTUAL
022400         PERFORM 410-SENAL-COMPRA
022500         GO TO 400-APLICAR-REGLA-CRUCE-EXIT
022600     END-IF.
022700     IF WM-SMA20-PREVIA NOT < WM-SMA50-PREVIA AND
022800        WM-SMA20-ACTUAL < WM-SMA50-ACTUAL
022900         PERFORM 420-SENAL-VENTA
023000     END-IF.
023100 400-APLICAR-REGLA-CRUCE-EXIT.
023200     EXIT.
023300*
023400 410-SENAL-COMPRA.
023410*    REQ-0519 (MTV, 11/02/01): NO BASTA CON TENER CAJA; LA CAJA
023420*    TIENE QUE ALCANZAR PARA COMPRAR AL MENOS UNA ACCION AL
023430*    PRECIO ACTUAL, Y NO DEBE HABER YA UNA POSICION ABIERTA
023440*    (SMA-CROSSOVER NO PROMEDIA POSICIONES).
023500     SET IX-BARRA TO 51.
023510     IF HAY-POSICION-ABIERTA OR
023520        WP-CAJA-DISPONIBLE NOT > WB-CLOSE(IX-BARRA)
023600         GO TO 410-SENAL-COMPRA-EXIT
023700     END-IF.
023810*    REQ-0365 (MTV, 07/14/96): SE RESERVA UN 5% DE LA CAJA SIN
023815*    INVERTIR, DE COLCHON CONTRA EL DESLIZAMIENTO DE PRECIO
023820*    ENTRE EL CALCULO Y LA EJECUCION REAL.  EL RESULTADO SE
023825*    TRUNCA AL ENTERO PORQUE WP-SHARES-ORDEN ES UN CAMPO COMP
023830*    SIN DECIMALES; NO SE COMPRAN FRACCIONES DE ACCION.
023900     COMPUTE WP-SHARES-ORDEN =
024000         (WP-CAJA-DISPONIBLE * 0.95) / WB-CLOSE(IX-BARRA).
024010*    SI EL TRUNCAMIENTO DEJA CERO ACCIONES (CAJA MUY CHICA FRENTE
024015*    AL PRECIO), NO SE EMITE ORDEN; LA DECISION QUEDA EN HOLD.
024020     IF WP-SHARES-ORDEN > 0
024030         MOVE "BUY   "        TO LK-ACCION
024040         MOVE WP-SHARES-ORDEN TO LK-SHARES
024050     END-IF.
024100 410-SENAL-COMPRA-EXIT.
024200     EXIT.
024300*
024400 420-SENAL-VENTA.
024410*    VENTA TOTAL DE LA POSICION; ESTA REGLA NO VENDE PARCIAL.
024500     IF NOT HAY-POSICION-ABIERTA
024600         GO TO 420-SENAL-VENTA-EXIT
024700     END-IF.
024800     MOVE "SELL  "        TO LK-ACCION
024900     MOVE WP-SHARES-NETAS TO LK-SHARES.
025000 420-SENAL-VENTA-EXIT.
025100     EXIT.
025200*
025210******************************************************************
025220*    FIN DE SMA-CROSSOVER.  ESTE PARRAFO NO HACE NADA; QUEDA      *
025230*    COMO MARCA DE FIN DE LA PROCEDURE DIVISION PARA QUIEN        *
025240*    NAVEGUE EL LISTADO IMPRESO DEL COMPILADOR.                  *
025250******************************************************************
