000100******************************************************************
000200*                                                                *
000300*    CRDREC.CPY                                                  *
000400*                                                                *
000500*    REGISTRO DE TARJETA DE INFORME (CARD-CALC)                  *
000600*    UNA FILA POR INSTANCIA EN ESTADO RUNNING, PRODUCIDA EN LA   *
000700*    PASADA DE INFORME A PARTIR DEL LIBRO DE TRANSACCIONES.      *
000800*                                                                *
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    ----------------------------------------------------------  *
001100*    FECHA     PROGR  TICKET    DESCRIPCION                      *
001200*    --------  -----  --------  -------------------------------  *
001300*    08/19/91  JBR    REQ-0121  PRIMERA VERSION                  *
001400*    05/06/96  MTV    REQ-0361  SE AGREGA CARD-CURRENT-PRICE     *
001500*                     PARA TRAZABILIDAD DE LA VALORIZACION       *
001600*    10/02/99  RDL    REQ-0475  SE AGREGA FILLER DE RESERVA      *
001700******************************************************************
001800 01  REG-TARJETA.
001900     05  CARD-ALG-ID              PIC 9(04).
002000     05  CARD-DISPLAY-NAME         PIC X(30).
002100     05  CARD-TICKER               PIC X(08).
002200     05  CARD-SHARES               PIC S9(07).
002300     05  CARD-TRADE-COUNT          PIC 9(05).
002400     05  CARD-INVESTED             PIC S9(09)V99.
002500     05  CARD-CURRENT-VALUE        PIC S9(09)V99.
002600     05  CARD-PNL                  PIC S9(09)V99.
002700     05  CARD-CURRENT-PRICE        PIC 9(05)V99.
002800     05  FILLER                    PIC X(10).
