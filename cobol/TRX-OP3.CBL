000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     CARD-CALC.
000400 AUTHOR.         J B RIVERA.
000500 INSTALLATION.   TRADING-SYSTEMS-GROUP.
000600 DATE-WRITTEN.   AGOSTO 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100*                                                                *
001200*    CARD-CALC                                                   *
001300*                                                                *
001400*    PASADA DE INFORME QUE RECORRE EL MAESTRO DE ALGORITMOS Y,    *
001500*    PARA CADA INSTANCIA EN ESTADO RUNNING, RECONSTRUYE LA        *
001600*    POSICION CONTRA EL LIBRO DE TRANSACCIONES, LA VALORIZA AL    *
001700*    PRECIO VIGENTE DEL REPOSITORIO DE BARRAS Y DEJA UNA          *
001800*    "TARJETA" EN EL ARCHIVO DE SALIDA MAS UNA LINEA EN EL        *
001900*    INFORME IMPRESO, CON ALERTA CUANDO LA POSICION SE SALE DE    *
002000*    LOS RANGOS RAZONABLES.                                       *
002100*                                                                *
002200*    HISTORIAL DE CAMBIOS                                        *
002300*    ----------------------------------------------------------  *
002400*    FECHA     PROGR  TICKET    DESCRIPCION                      *
002500*    --------  -----  --------  -------------------------------  *
002600*    08/19/91  JBR    REQ-0121  PRIMERA VERSION                  *
002700*    05/06/96  MTV    REQ-0361  SE AGREGA EL PRECIO VIGENTE A LA  *
002800*                     TARJETA                                    *
002900*    01/05/99  RDL    Y2K-0009  SIN CAMBIO DE LAYOUT              *
003000*    10/02/99  RDL    REQ-0475  SE AGREGAN LAS ALERTAS DE         *
003100*                     POSICION FUERA DE RANGO RAZONABLE           *
003110*    07/30/01  MTV    REQ-0513  EL VALOR ACTUAL DE LA TARJETA NO  *
003120*                     SUMABA EL EFECTIVO NO INVERTIDO; LA         *
003130*                     GANANCIA/PERDIDA SE CALCULA CONTRA EL        *
003140*                     CAPITAL INICIAL, NO CONTRA LO INVERTIDO;     *
003150*                     LA INSTANCIA SE OMITE SI NO HAY PRECIO        *
003160*                     VIGENTE MAYOR A CERO                         *
003170*    04/17/02  MTV    REQ-0526  LD-ALERTA ERA DE 16 POSICIONES Y  *
003180*                     TRUNCABA EL TEXTO "VALOR 10X CAPITAL" (17  *
003190*                     CARACTERES); SE AMPLIA A 18 Y SE ACHICA EL  *
003195*                     FILLER DE RELLENO PARA NO CAMBIAR EL LARGO  *
003196*    02/11/03  MTV    REQ-0531  SE AGREGA LD-TRADE-COUNT A LA     *
003197*                     LINEA DE DETALLE Y LOS TOTALES DE VALOR     *
003198*                     ACTUAL Y GANANCIA/PERDIDA AL PIE DEL        *
003199*                     INFORME                                    *
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400     UPSI-0 IS SW-HAY-ALERTAS.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004710*    ALGMSTR.DAT ES EL MISMO MAESTRO INDEXADO QUE MANTIENE
004720*    TRXMENU; AQUI SE RECORRE EN DYNAMIC PORQUE SE LEE
004730*    SECUENCIALMENTE CON READ NEXT, SIN ACCESO POR CLAVE.
004800     SELECT FICHERO-ALGORITMOS ASSIGN TO ALGOSIN
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS DYNAMIC
005100         RECORD KEY IS ALG-ID
005200         FILE STATUS IS WS-ESTADO-ALGORITMOS.
005300*
005310*    EL ARCHIVO DE TARJETAS SE ABRE SECUENCIAL PORQUE SE ESCRIBE
005320*    UNA VEZ POR INSTANCIA EN EL MISMO ORDEN EN QUE SE RECORRE
005330*    EL MAESTRO; NO SE REGRABA NI CONSULTA POR CLAVE EN ESTA
005340*    PASADA.
005400     SELECT FICHERO-TARJETAS ASSIGN TO CARDSOUT
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS SEQUENTIAL
005700         RECORD KEY IS CARD-ALG-ID
005800         FILE STATUS IS WS-ESTADO-TARJETAS.
005900*
005910*    INFORME IMPRESO DE LINEA, SIN CONTROL DE ESTADO PROPIO.
006000     SELECT FICHERO-INFORME-TARJETAS ASSIGN TO CARDRPT.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006410*    FICHERO-ALGORITMOS SE ABRE SOLO EN INPUT; CARD-CALC NO
006420*    ACTUALIZA EL MAESTRO, SOLO LO RECORRE.
006500 FD  FICHERO-ALGORITMOS
006600     LABEL RECORD IS STANDARD
006700     VALUE OF FILE-ID IS "ALGMSTR.DAT".
006800 COPY ALGREC.
006900*
007000 FD  FICHERO-TARJETAS
007100     LABEL RECORD IS STANDARD
007200     VALUE OF FILE-ID IS "CARDSOUT.DAT".
007300 COPY CRDREC.
007400*
007500 FD  FICHERO-INFORME-TARJETAS
007600     LABEL RECORD IS STANDARD
007700     VALUE OF FILE-ID IS "CARDRPT.TXT".
007800 01  LIN-INFORME-TARJETAS     PIC X(132).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  WS-ESTADO-ALGORITMOS       PIC XX.
008300     88  WS-ALGORITMOS-OK           VALUE "00".
008400     88  WS-ALGORITMOS-FIN-ARCHIVO  VALUE "10".
008500*
008600 01  WS-ESTADO-TARJETAS         PIC XX.
008700     88  WS-TARJETAS-OK             VALUE "00".
008800*
008900 01  WS-BANDERAS.
009000     05  SW-FIN-ALGORITMOS       PIC X  VALUE "N".
009100         88  FIN-ALGORITMOS           VALUE "Y".
009200     05  SW-HAY-PRECIO           PIC X  VALUE "N".
009300         88  HAY-PRECIO-VIGENTE       VALUE "Y".
009310 01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
009320     05  W-BANDERAS-ALT          PIC X(02).
009400*
009410*    W-SUBIND ES EL INDICE DE TRABAJO DE 310-ACUMULAR-TRANSAC;
009420*    W-CANT-IMPRESAS Y W-CANT-ALERTAS ALIMENTAN EL PIE DEL
009430*    INFORME EN 800-IMPRIMIR-TOTALES.
009500 77  W-SUBIND                  PIC 9(03)  COMP.
009600 77  W-CANT-IMPRESAS           PIC 9(05)  COMP  VALUE 0.
009700 77  W-CANT-ALERTAS            PIC 9(05)  COMP  VALUE 0.
009710*
009720*    REQ-0531 (MTV, 02/11/03): TOTALES EN DOLARES PARA EL PIE
009730*    DEL INFORME, ACUMULADOS INSTANCIA POR INSTANCIA EN
009740*    700-IMPRIMIR-TARJETA.  SE DEJAN COMO NUMERICO ZONADO, IGUAL
009750*    QUE EL RESTO DE LOS CAMPOS MONETARIOS DE LA CASA.
009760 01  WS-TOTALES-TARJETAS.
009770     05  WA-VALOR-ACTUAL-TOTAL     PIC S9(09)V99  VALUE 0.
009780     05  WA-GANANCIA-PERDIDA-TOTAL PIC S9(09)V99  VALUE 0.
009790 01  WS-TOTALES-TARJETAS-R REDEFINES WS-TOTALES-TARJETAS.
009795     05  WA-VISTA-PLANA            PIC X(22).
009900*
009910*    POSICION RECONSTRUIDA DE LA INSTANCIA, VALORIZADA AL PRECIO
009920*    VIGENTE.  WP-VISTA-PLANA ES SOLO PARA DEPURACION.
010000 01  WS-POSICION.
010100     05  WP-SHARES-NETAS          PIC S9(07).
010200     05  WP-TRADE-COUNT           PIC 9(05).
010300     05  WP-INVERTIDO             PIC S9(09)V99.
010400     05  WP-VALOR-ACTUAL          PIC S9(09)V99.
010500     05  WP-GANANCIA-PERDIDA      PIC S9(09)V99.
010600     05  WP-PORCENTAJE-GYP        PIC S9(05)V99.
010700 01  WS-POSICION-R REDEFINES WS-POSICION.
010800     05  WP-VISTA-PLANA          PIC X(42).
010900*
010910*    AREA DE COMUNICACION CON LEDGER-POST (LEER-TRANSACCIONES-
010920*    ALG); SE PIDE TODO EL HISTORIAL DE LA INSTANCIA.
011000 01  WS-PARM-LEER-LIBRO.
011100     05  WL-ALG-ID                PIC 9(04).
011200     05  WL-CANTIDAD              PIC 9(05).
011300*
011310*    TABLA DE TRABAJO CON LAS TRANSACCIONES DE LA INSTANCIA.
011400 01  WS-TABLA-TRANSAC.
011500     05  WT-ENTRADA OCCURS 500 TIMES INDEXED BY IX-TRANSAC.
011600         10  WT-TRN-ID            PIC 9(06).
011700         10  WT-TIPO              PIC X(04).
011800         10  WT-SHARES            PIC 9(07).
011900         10  WT-PRECIO            PIC S9(05)V99.
012000         10  WT-TIMESTAMP         PIC X(20).
012100 01  WS-TABLA-TRANSAC-R REDEFINES WS-TABLA-TRANSAC.
012200     05  WT-ENTRADA-ALT OCCURS 500 TIMES PIC X(33).
012300*
012310*    AREA DE COMUNICACION CON BAR-RETRIEVE (RECUPERAR-PRECIO-
012320*    ACTUAL); WC-HAY-PRECIO VIENE "N" CUANDO NUNCA SE CARGO
012330*    UNA BARRA PARA ESE TICKER.
012400 01  WS-PARM-PRECIO.
012500     05  WC-TICKER                PIC X(08).
012600     05  WC-PRECIO                PIC S9(05)V99.
012700     05  WC-HAY-PRECIO            PIC X.
012800*
012810*    LAS TRES LINEAS DE INFORME (ENCABEZADO, DETALLE Y PIE) SE
012820*    ESCRIBEN TODAS AL FD LIN-INFORME-TARJETAS MEDIANTE WRITE
012830*    ... FROM; NO HAY GRUPO DE SALIDA PROPIO EN EL FD.
012900 01  LIN-ENCABEZADO-TARJETAS.
013000     05  FILLER                   PIC X(01)  VALUE SPACE.
013100     05  FILLER                   PIC X(40)  VALUE
013200         "INFORME DE TARJETAS POR INSTANCIA".
013300     05  FILLER                   PIC X(91)  VALUE SPACE.
013310*    UNA LINEA DE DETALLE POR INSTANCIA RUNNING; LD-ALERTA
013320*    QUEDA EN BLANCO SALVO QUE 710-VERIFICAR-ALERTAS ENCUENTRE
013330*    ALGUNA DE LAS TRES CONDICIONES DE ALERTA.
013340*    REQ-0531 (MTV, 02/11/03): SE AGREGA LD-TRADE-COUNT A LA
013350*    LINEA DE DETALLE -- LA TARJETA YA LLEVABA CARD-TRADE-COUNT,
013360*    PERO EL INFORME IMPRESO NUNCA LO MOSTRABA.
013400 01  LIN-DETALLE-TARJETA.
013500     05  FILLER                   PIC X(01)  VALUE SPACE.
013600     05  LD-ALG-ID                PIC 9(04).
013700     05  FILLER                   PIC X(01)  VALUE SPACE.
013800     05  LD-DISPLAY-NAME          PIC X(30).
013900     05  FILLER                   PIC X(01)  VALUE SPACE.
014000     05  LD-TICKER                PIC X(08).
014100     05  FILLER                   PIC X(01)  VALUE SPACE.
014200     05  LD-SHARES                PIC -ZZZ,ZZ9.
014210     05  FILLER                   PIC X(01)  VALUE SPACE.
014220     05  LD-TRADE-COUNT           PIC ZZZZ9.
014300     05  FILLER                   PIC X(01)  VALUE SPACE.
014400     05  LD-INVERTIDO             PIC -ZZZ,ZZ9.99.
014500     05  FILLER                   PIC X(01)  VALUE SPACE.
014600     05  LD-VALOR-ACTUAL          PIC -ZZZ,ZZ9.99.
014700     05  FILLER                   PIC X(01)  VALUE SPACE.
014800     05  LD-GANANCIA-PERDIDA      PIC -ZZZ,ZZ9.99.
014900     05  FILLER                   PIC X(01)  VALUE SPACE.
015000     05  LD-ALERTA                PIC X(18).
015100     05  FILLER                   PIC X(25)  VALUE SPACE.
015110*    LINEA DE CIERRE DEL INFORME CON LOS CONTADORES Y LOS TOTALES
015120*    DE 800-IMPRIMIR-TOTALES.  REQ-0531 (MTV, 02/11/03) AGREGA
015130*    LOS DOS TOTALES EN DOLARES -- VALOR ACTUAL Y GANANCIA/
015140*    PERDIDA SUMADOS EN TODAS LAS INSTANCIAS IMPRESAS -- QUE
015150*    ANTES SOLO SE VEIAN TARJETA POR TARJETA.
015200 01  LIN-PIE-TARJETAS.
015300     05  FILLER                   PIC X(01)  VALUE SPACE.
015400     05  FILLER                   PIC X(20)  VALUE
015500         "TARJETAS IMPRESAS  :".
015600     05  LP-IMPRESAS              PIC ZZZZ9.
015700     05  FILLER                   PIC X(02)  VALUE SPACE.
015800     05  FILLER                   PIC X(20)  VALUE
015900         "INSTANCIAS EN ALERTA:".
016000     05  LP-ALERTAS               PIC ZZZZ9.
016010     05  FILLER                   PIC X(02)  VALUE SPACE.
016020     05  FILLER                   PIC X(19)  VALUE
016030         "VALOR ACTUAL TOTAL:".
016040     05  LP-VALOR-ACTUAL-TOTAL    PIC -ZZZ,ZZ9.99.
016050     05  FILLER                   PIC X(02)  VALUE SPACE.
016060     05  FILLER                   PIC X(23)  VALUE
016070         "GANANCIA/PERDIDA TOTAL:".
016080     05  LP-GYP-TOTAL             PIC -ZZZ,ZZ9.99.
016090     05  FILLER                   PIC X(09)  VALUE SPACE.
016200*
016210******************************************************************
016220*    CARD-CALC ES UNA PASADA DE SOLO LECTURA SOBRE EL MAESTRO DE *
016230*    ALGORITMOS; NO ACTUALIZA NADA EN ALGMSTR.DAT.  LA TARJETA   *
016240*    ES UN SNAPSHOT DE LA POSICION AL MOMENTO DE LA CORRIDA, Y   *
016250*    SE REGRABA COMPLETA CADA VEZ (OPEN OUTPUT, NO I-O), ASI QUE *
016260*    SOLO INTERESA LA ULTIMA EJECUCION DEL DIA.                 *
016270******************************************************************
016300 PROCEDURE DIVISION.
016400*
016500 000-INICIO.
016600     PERFORM 100-ABRIR-FICHEROS.
016700     WRITE LIN-INFORME-TARJETAS FROM LIN-ENCABEZADO-TARJETAS
016800         AFTER ADVANCING TOP-OF-FORM.
016900     PERFORM 200-LEER-ALGORITMOS UNTIL FIN-ALGORITMOS.
017000     PERFORM 800-IMPRIMIR-TOTALES.
017100     PERFORM 900-CERRAR-FICHEROS.
017200     GOBACK.
017300*
017400 100-ABRIR-FICHEROS.
017410*    FICHERO-TARJETAS SE ABRE EN MODO OUTPUT: LA TARJETA DE UNA
017420*    CORRIDA ANTERIOR NO SE CONSERVA, SE REEMPLAZA POR COMPLETO.
017500     OPEN INPUT  FICHERO-ALGORITMOS.
017600     OPEN OUTPUT FICHERO-TARJETAS.
017700     OPEN OUTPUT FICHERO-INFORME-TARJETAS.
017800*
017900 200-LEER-ALGORITMOS.
018000     READ FICHERO-ALGORITMOS NEXT RECORD
018100         AT END MOVE "Y" TO SW-FIN-ALGORITMOS
018200         NOT AT END PERFORM 210-PROCESAR-INSTANCIA.
018300*
018400 210-PROCESAR-INSTANCIA.
018410*    SOLO SE EMITE TARJETA PARA INSTANCIAS EN ESTADO RUNNING;
018420*    LAS DETENIDAS O EN PAUSA SE SALTAN SIN DEJAR RASTRO.
018500     IF NOT ALG-RUNNING
018600         GO TO 210-PROCESAR-INSTANCIA-EXIT
018700     END-IF.
018800     PERFORM 300-CALCULAR-POSICION.
018900     PERFORM 400-CALCULAR-VALOR-ACTUAL.
018910     IF NOT HAY-PRECIO-VIGENTE
018920         DISPLAY "CARD-CALC - SIN PRECIO VIGENTE, SE OMITE ALG-ID "
018930             ALG-ID
018940         GO TO 210-PROCESAR-INSTANCIA-EXIT
018950     END-IF.
019000     PERFORM 500-CALCULAR-GANANCIA-PERDIDA.
019100     PERFORM 600-GRABAR-TARJETA.
019200     PERFORM 700-IMPRIMIR-TARJETA.
019300 210-PROCESAR-INSTANCIA-EXIT.
019400     EXIT.
019500*
019600 300-CALCULAR-POSICION.
019610*    LA POSICION SE RECALCULA DESDE CERO CADA CORRIDA A PARTIR
019620*    DEL LIBRO COMPLETO DE LA INSTANCIA; NO HAY SALDO ARRASTRADO.
019700     MOVE ALG-ID TO WL-ALG-ID.
019800     CALL "LEER-TRANSACCIONES-ALG" USING WS-PARM-LEER-LIBRO
019900         WS-TABLA-TRANSAC.
020000     MOVE 0 TO WP-SHARES-NETAS WP-INVERTIDO WP-TRADE-COUNT.
020100     IF WL-CANTIDAD = 0
020200         GO TO 300-CALCULAR-POSICION-EXIT
020300     END-IF.
020400     MOVE WL-CANTIDAD TO WP-TRADE-COUNT.
020500     PERFORM 310-ACUMULAR-TRANSAC VARYING W-SUBIND FROM 1 BY 1
020600         UNTIL W-SUBIND > WL-CANTIDAD.
020700 300-CALCULAR-POSICION-EXIT.
020800     EXIT.
020900*
021000 310-ACUMULAR-TRANSAC.
021010*    MISMA LOGICA DE ACUMULACION QUE USAN LEDGER-POST Y
021020*    SMA-CROSSOVER PARA RECONSTRUIR POSICION: COMPRA SUMA,
021030*    VENTA RESTA.
021100     SET IX-TRANSAC TO W-SUBIND.
021200     IF WT-TIPO(IX-TRANSAC) = "BUY "
021300         ADD WT-SHARES(IX-TRANSAC) TO WP-SHARES-NETAS
021400         COMPUTE WP-INVERTIDO = WP-INVERTIDO +
021500             (WT-SHARES(IX-TRANSAC) * WT-PRECIO(IX-TRANSAC))
021600     ELSE
021700         SUBTRACT WT-SHARES(IX-TRANSAC) FROM WP-SHARES-NETAS
021800         COMPUTE WP-INVERTIDO = WP-INVERTIDO -
021900             (WT-SHARES(IX-TRANSAC) * WT-PRECIO(IX-TRANSAC))
022000     END-IF.
022100*
022110******************************************************************
022120*    REQ-0513 (MTV, 07/30/01): EL VALOR ACTUAL DE LA TARJETA      *
022130*    TIENE QUE REFLEJAR EL PATRIMONIO TOTAL DE LA INSTANCIA, NO   *
022140*    SOLO LAS ACCIONES EN CARTERA.  ANTES DE ESTE CAMBIO SE       *
022150*    VALORIZABA SOLO EL STOCK Y EL EFECTIVO NO INVERTIDO QUEDABA  *
022160*    AFUERA, LO QUE HACIA VER GANANCIAS/PERDIDAS DISTORSIONADAS   *
022170*    EN INSTANCIAS QUE TODAVIA TENIAN CAJA SIN COLOCAR.           *
022180******************************************************************
022200 400-CALCULAR-VALOR-ACTUAL.
022300     MOVE ALG-TICKER TO WC-TICKER.
022400     CALL "RECUPERAR-PRECIO-ACTUAL" USING WS-PARM-PRECIO.
022500     IF WC-HAY-PRECIO = "Y" AND WC-PRECIO > 0
022600         MOVE "Y" TO SW-HAY-PRECIO
022610*        EL VALOR ACTUAL INCLUYE TANTO LA POSICION VALORIZADA AL
022620*        PRECIO VIGENTE COMO EL EFECTIVO NO INVERTIDO, IGUAL QUE
022630*        SE SUMABA EL STOCK VALORIZADO MAS LA CAJA EN EL INFORME
022640*        DE CIERRE DE LA VERSION ANTERIOR DEL SISTEMA.
022650         COMPUTE WP-VALOR-ACTUAL =
022660             (WP-SHARES-NETAS * WC-PRECIO) +
022670             (ALG-INIT-CAPITAL - WP-INVERTIDO)
022800     ELSE
022900         MOVE "N" TO SW-HAY-PRECIO
023000         MOVE 0 TO WP-VALOR-ACTUAL
023100     END-IF.
023200*
023300 500-CALCULAR-GANANCIA-PERDIDA.
023310*    LA GANANCIA/PERDIDA SIEMPRE SE MIDE CONTRA EL CAPITAL
023320*    INICIAL DE LA INSTANCIA, NUNCA CONTRA LO EFECTIVAMENTE
023330*    INVERTIDO (QUE BAJA Y SUBE CON CADA COMPRA/VENTA Y NO ES UNA
023340*    BASE ESTABLE PARA EL PORCENTAJE).
023400     COMPUTE WP-GANANCIA-PERDIDA = WP-VALOR-ACTUAL - ALG-INIT-CAPITAL.
023500     IF ALG-INIT-CAPITAL > 0
023600         COMPUTE WP-PORCENTAJE-GYP ROUNDED =
023700             (WP-GANANCIA-PERDIDA / ALG-INIT-CAPITAL) * 100
023800     ELSE
023900*        CAPITAL INICIAL CERO NO DEBERIA OCURRIR EN UNA
023910*        INSTANCIA VALIDA, PERO SE PROTEGE LA DIVISION IGUAL.
024000         MOVE 0 TO WP-PORCENTAJE-GYP
024100     END-IF.
024150*
024200 600-GRABAR-TARJETA.
024210*    CARD-CURRENT-PRICE QUEDA EN CERO CUANDO NO HAY PRECIO
024220*    VIGENTE, PERO ESA INSTANCIA YA SE OMITIO ANTES DE LLEGAR
024230*    HASTA AQUI (VER 210-PROCESAR-INSTANCIA), ASI QUE EL CASO
024240*    ELSE DE ABAJO ES SOLO UNA RED DE SEGURIDAD.
024300     MOVE ALG-ID           TO CARD-ALG-ID.
024400     MOVE ALG-DISPLAY-NAME TO CARD-DISPLAY-NAME.
024500     MOVE ALG-TICKER       TO CARD-TICKER.
024600     MOVE WP-SHARES-NETAS  TO CARD-SHARES.
024700     MOVE WP-TRADE-COUNT   TO CARD-TRADE-COUNT.
024800     MOVE WP-INVERTIDO     TO CARD-INVESTED.
024900     MOVE WP-VALOR-ACTUAL  TO CARD-CURRENT-VALUE.
025000     MOVE WP-GANANCIA-PERDIDA TO CARD-PNL.
025100     IF HAY-PRECIO-VIGENTE
025200         MOVE WC-PRECIO    TO CARD-CURRENT-PRICE
025300     ELSE
025400         MOVE 0            TO CARD-CURRENT-PRICE
025500     END-IF.
025600     WRITE REG-TARJETA INVALID KEY
025700         DISPLAY "CARD-CALC - NO SE PUDO GRABAR TARJETA ALG-ID "
025800             ALG-ID.
025900*
026000 700-IMPRIMIR-TARJETA.
026010*    UNA LINEA DE DETALLE POR INSTANCIA RUNNING, IGUAL A LOS
026020*    VALORES QUE SE ACABAN DE GRABAR EN LA TARJETA.
026100     MOVE ALG-ID               TO LD-ALG-ID.
026200     MOVE ALG-DISPLAY-NAME     TO LD-DISPLAY-NAME.
026300     MOVE ALG-TICKER           TO LD-TICKER.
026400     MOVE WP-SHARES-NETAS      TO LD-SHARES.
026410     MOVE WP-TRADE-COUNT       TO LD-TRADE-COUNT.
026500     MOVE WP-INVERTIDO         TO LD-INVERTIDO.
026600     MOVE WP-VALOR-ACTUAL      TO LD-VALOR-ACTUAL.
026700     MOVE WP-GANANCIA-PERDIDA  TO LD-GANANCIA-PERDIDA.
026800     MOVE SPACE TO LD-ALERTA.
026900     PERFORM 710-VERIFICAR-ALERTAS.
027000     WRITE LIN-INFORME-TARJETAS FROM LIN-DETALLE-TARJETA
027100         AFTER ADVANCING 1 LINE.
027200     ADD 1 TO W-CANT-IMPRESAS.
027210*    SE ACUMULA AL TOTAL DEL PIE SOLO LO QUE REALMENTE SE
027220*    IMPRIMIO EN ESTA LINEA (INSTANCIAS SIN PRECIO VIGENTE NO
027230*    LLEGAN HASTA ACA, VER 210-PROCESAR-INSTANCIA).
027240     ADD WP-VALOR-ACTUAL     TO WA-VALOR-ACTUAL-TOTAL.
027250     ADD WP-GANANCIA-PERDIDA TO WA-GANANCIA-PERDIDA-TOTAL.
027300*
027400 710-VERIFICAR-ALERTAS.
027410*    REQ-0475 (RDL, 10/02/99): TRES CONDICIONES DE ALERTA, EN
027420*    ORDEN DE GRAVEDAD; SOLO SE GUARDA LA PRIMERA QUE APLIQUE.
027500     IF WP-VALOR-ACTUAL < 0
027510         MOVE "VALOR NEGATIVO  " TO LD-ALERTA
027520         ADD 1 TO W-CANT-ALERTAS
027700         GO TO 710-VERIFICAR-ALERTAS-EXIT
027800     END-IF.
027900     IF ALG-INIT-CAPITAL > 0 AND
028000        WP-VALOR-ACTUAL > (ALG-INIT-CAPITAL * 10)
028100         MOVE "VALOR 10X CAPITAL" TO LD-ALERTA
028200         ADD 1 TO W-CANT-ALERTAS
028300         GO TO 710-VERIFICAR-ALERTAS-EXIT
028400     END-IF.
028500     IF WP-PORCENTAJE-GYP > 50 OR WP-PORCENTAJE-GYP < -50
028600         MOVE "GYP FUERA RANGO " TO LD-ALERTA
028700         ADD 1 TO W-CANT-ALERTAS
028800     END-IF.
028900 710-VERIFICAR-ALERTAS-EXIT.
029000     EXIT.
029100*
029200 800-IMPRIMIR-TOTALES.
029210*    RESUMEN DE CIERRE DEL INFORME: CUANTAS TARJETAS SE
029220*    IMPRIMIERON, CUANTAS QUEDARON EN ALGUNA ALERTA, Y LOS DOS
029230*    TOTALES EN DOLARES ACUMULADOS POR 700-IMPRIMIR-TARJETA.
029300     MOVE W-CANT-IMPRESAS TO LP-IMPRESAS.
029400     MOVE W-CANT-ALERTAS  TO LP-ALERTAS.
029410     MOVE WA-VALOR-ACTUAL-TOTAL     TO LP-VALOR-ACTUAL-TOTAL.
029420     MOVE WA-GANANCIA-PERDIDA-TOTAL TO LP-GYP-TOTAL.
029500     WRITE LIN-INFORME-TARJETAS FROM LIN-PIE-TARJETAS
029600         AFTER ADVANCING 2 LINES.
029700*
029800 900-CERRAR-FICHEROS.
029810*    SE CIERRAN LOS TRES FICHEROS QUE ABRIO 100-ABRIR-FICHEROS,
029820*    EN EL MISMO ORDEN EN QUE SE ABRIERON.
029900     CLOSE FICHERO-ALGORITMOS FICHERO-TARJETAS
030000         FICHERO-INFORME-TARJETAS.
030100*
030110******************************************************************
030120*    FIN DE CARD-CALC.                                           *
030130******************************************************************
