000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     BAR-LOAD.
000400 AUTHOR.         J B RIVERA.
000500 INSTALLATION.   TRADING-SYSTEMS-GROUP.
000600 DATE-WRITTEN.   MARCH 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100*                                                                *
001200*    BAR-LOAD                                                    *
001300*                                                                *
001400*    LADO DE ESCRITURA DEL REPOSITORIO DE BARRAS DE UN MINUTO.   *
001500*    PRE-CREA LAS RANURAS VACIAS DE FICHERO-BARRAS A PARTIR DE   *
001600*    FICHERO-MINUTOS Y FICHERO-ALGORITMOS (UNIVERSO DE TICKERS), *
001700*    LUEGO CARGA EL FLUJO HISTORICO FICHERO-BARRAS-HIST: POR     *
001800*    CADA REGISTRO, SOLO LLENA LA RANURA SI ESTA VACIA Y         *
001900*    CUENTA LAS RANURAS LLENADAS.  TAMBIEN OFRECE LA VARIANTE    *
002000*    DE UN SOLO REGISTRO QUE SOBREESCRIBE SIN CONDICION (BARRA   *
002100*    DE TIEMPO REAL).                                            *
002200*                                                                *
002300*    HISTORIAL DE CAMBIOS                                        *
002400*    ----------------------------------------------------------  *
002500*    FECHA     PROGR  TICKET    DESCRIPCION                      *
002600*    --------  -----  --------  -------------------------------  *
002700*    03/28/91  JBR    REQ-0123  PRIMERA VERSION - SOLO CARGA      *
002800*                     MASIVA HISTORICA                           *
002900*    10/05/92  JBR    REQ-0211  SE AGREGA INSERTAR-BARRA-REAL    *
003000*                     (SOBREESCRITURA INCONDICIONAL)              *
003100*    05/19/95  MTV    REQ-0349  SE AGREGA PRE-CREACION DE        *
003200*                     RANURAS VACIAS ANTES DE LA CARGA           *
003300*    01/05/99  RDL    Y2K-0009  SIN CAMBIO DE LAYOUT - TIMESTAMP  *
003400*                     YA TRAE ANO DE 4 DIGITOS                   *
003500*    11/30/99  RDL    REQ-0479  SE AGREGA CONTADOR DE RANURAS    *
003600*                     DUPLICADAS PARA EL INFORME DE CARGA         *
003610*    04/17/02  MTV    REQ-0525  BH-VOLUME PASA DE COMP-3 A       *
003620*                     NUMERICO ZONADO PARA SER CONSISTENTE CON   *
003630*                     EL RESTO DE LOS CAMPOS NUMERICOS DE LA     *
003640*                     CASA; FILLER DE REG-BARRA-HIST AJUSTADO    *
003650*                     DE 13 A 09 PARA NO CAMBIAR EL LARGO        *
003660*    04/17/02  MTV    REQ-0524  INSERTAR-BARRA-TIEMPO-REAL ABRE  *
003670*                     Y CIERRA SU PROPIO FICHERO-BARRAS, YA QUE  *
003680*                     ESTE PUNTO DE ENTRADA SE LLAMA SOLO         *
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS SW-MODO-TIEMPO-REAL.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT FICHERO-MINUTOS ASSIGN TO MINKEYS
004800         ORGANIZATION IS SEQUENTIAL.
004900*
005000     SELECT FICHERO-ALGORITMOS ASSIGN TO ALGOSIN
005100         ORGANIZATION IS SEQUENTIAL.
005200*
005300     SELECT FICHERO-BARRAS ASSIGN TO BARSTORE
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS DYNAMIC
005600         RECORD KEY IS BAR-CLAVE
005700         FILE STATUS IS WS-ESTADO-BARRAS.
005800*
005900     SELECT FICHERO-BARRAS-HIST ASSIGN TO BARSIN
006000         ORGANIZATION IS SEQUENTIAL.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  FICHERO-MINUTOS
006600     LABEL RECORD IS STANDARD.
006700 01  REG-MINUTO.
006800     05  CLV-MINUTO              PIC X(20).
006900     05  FILLER                  PIC X(10).
007000*
007100 FD  FICHERO-ALGORITMOS
007200     LABEL RECORD IS STANDARD.
007300 COPY ALGREC.
007400*
007500 FD  FICHERO-BARRAS
007600     LABEL RECORD IS STANDARD
007700     VALUE OF FILE-ID IS "BARSTORE.DAT".
007800 COPY BARREC.
007900*
008000 FD  FICHERO-BARRAS-HIST
008100     LABEL RECORD IS STANDARD.
008200 01  REG-BARRA-HIST.
008300     05  BH-TICKER               PIC X(08).
008400     05  BH-TIMESTAMP            PIC X(20).
008410     05  BH-TIMESTAMP-R REDEFINES BH-TIMESTAMP.
008420         10  BH-TS-FECHA         PIC X(10).
008430         10  BH-TS-SEP-T         PIC X(01).
008440         10  BH-TS-HORA-MIN      PIC X(08).
008450         10  BH-TS-ZULU          PIC X(01).
008500     05  BH-OPEN                 PIC S9(05)V99.
008600     05  BH-HIGH                 PIC S9(05)V99.
008700     05  BH-LOW                  PIC S9(05)V99.
008800     05  BH-CLOSE                PIC S9(05)V99.
008900     05  BH-VOLUME               PIC 9(09).
009000     05  FILLER                  PIC X(09).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400 01  WS-ESTADO-BARRAS            PIC XX.
009500     88  WS-BARRAS-OK                VALUE "00".
009600     88  WS-BARRAS-NO-ENCONTRADA     VALUE "23".
009700*
009800 01  WS-BANDERAS.
009900     05  SW-FIN-MINUTOS          PIC X  VALUE "N".
010000         88  FIN-MINUTOS              VALUE "Y".
010100     05  SW-FIN-ALGORITMOS       PIC X  VALUE "N".
010200         88  FIN-ALGORITMOS           VALUE "Y".
010300     05  SW-FIN-HISTORICO        PIC X  VALUE "N".
010400         88  FIN-HISTORICO            VALUE "Y".
010500*
010600 77  W-RANURAS-LLENADAS        PIC 9(07)  COMP  VALUE 0.
010700 77  W-RANURAS-OMITIDAS        PIC 9(07)  COMP  VALUE 0.
010800 77  W-RANURAS-PRECREADAS      PIC 9(07)  COMP  VALUE 0.
010900 77  W-INDICE-TICKER           PIC 99     COMP  VALUE 0.
011100*
011200 01  TABLA-TICKERS.
011300     05  TT-ENTRADA OCCURS 50 TIMES
011400                    INDEXED BY IX-TICKER.
011500         10  TT-TICKER           PIC X(08).
011600     05  TABLA-TICKERS-R REDEFINES TT-ENTRADA.
011700         10  TT-ENTRADA-ALT OCCURS 50 TIMES PIC X(08).
011800*
011900 01  WS-CLAVE-BUSQUEDA.
012000     05  CB-TICKER               PIC X(08).
012100     05  CB-TIMESTAMP            PIC X(20).
012110 01  WS-CLAVE-BUSQUEDA-R REDEFINES WS-CLAVE-BUSQUEDA.
012120     05  CB-VISTA-PLANA          PIC X(28).
012200*
012300 LINKAGE SECTION.
012400 01  LK-BARRA-REAL.
012500     05  LK-TICKER               PIC X(08).
012600     05  LK-TIMESTAMP            PIC X(20).
012700     05  LK-OPEN                 PIC S9(05)V99.
012800     05  LK-HIGH                 PIC S9(05)V99.
012900     05  LK-LOW                  PIC S9(05)V99.
013000     05  LK-CLOSE                PIC S9(05)V99.
013100     05  LK-VOLUME               PIC 9(09).
013200*
013300 PROCEDURE DIVISION.
013400*
013410******************************************************************
013420*    000-INICIO ORQUESTA LAS TRES ETAPAS DE LA CARGA MASIVA:      *
013430*    (1) LEE EL UNIVERSO DE TICKERS DE FICHERO-ALGORITMOS,        *
013440*    (2) PRE-CREA UNA RANURA VACIA EN FICHERO-BARRAS PARA CADA    *
013450*    COMBINACION TICKER/MINUTO DE FICHERO-MINUTOS, Y (3) RECORRE  *
013460*    EL FLUJO HISTORICO FICHERO-BARRAS-HIST LLENANDO SOLO LAS     *
013470*    RANURAS QUE TODAVIA ESTAN VACIAS.  ESTE PUNTO DE ENTRADA NO  *
013480*    SE USA PARA LA BARRA DE TIEMPO REAL; ESA LLEGA POR LA        *
013490*    ENTRY 500-INSERTAR-BARRA-TIEMPO-REAL, MAS ABAJO.             *
013495******************************************************************
013500 000-INICIO.
013600     PERFORM 100-ABRIR-FICHEROS.
013700     PERFORM 200-LEER-TICKERS-ALGORITMOS.
013800     PERFORM 300-PRECREAR-RANURAS.
013900     PERFORM 400-CARGAR-BARRAS-HISTORICAS.
014000     PERFORM 900-CERRAR-FICHEROS.
014100     DISPLAY "BAR-LOAD: RANURAS PRECREADAS = "
014200         W-RANURAS-PRECREADAS.
014300     DISPLAY "BAR-LOAD: RANURAS LLENADAS    = "
014400         W-RANURAS-LLENADAS.
014500     DISPLAY "BAR-LOAD: RANURAS OMITIDAS    = "
014600         W-RANURAS-OMITIDAS.
014700     STOP RUN.
014800*
014900 100-ABRIR-FICHEROS.
014910*    OPEN OUTPUT SEGUIDO DE CLOSE REINICIALIZA EL FICHERO
014920*    INDEXADO A VACIO ANTES DE VOLVER A ABRIRLO I-O; ASI UNA
014930*    RECARGA NUNCA ARRASTRA RANURAS DE LA CORRIDA ANTERIOR.
015000     OPEN INPUT FICHERO-MINUTOS.
015100     OPEN INPUT FICHERO-ALGORITMOS.
015200     OPEN OUTPUT FICHERO-BARRAS.
015300     CLOSE FICHERO-BARRAS.
015400     OPEN I-O FICHERO-BARRAS.
015500     OPEN INPUT FICHERO-BARRAS-HIST.
015600*
015700 200-LEER-TICKERS-ALGORITMOS.
015710*    SE CARGA EL UNIVERSO DE TICKERS UNA SOLA VEZ EN TABLA-
015720*    TICKERS; LAS ETAPAS SIGUIENTES YA NO TOCAN FICHERO-
015730*    ALGORITMOS.
015800     READ FICHERO-ALGORITMOS AT END MOVE "Y" TO SW-FIN-ALGORITMOS.
015900     PERFORM 210-ACUMULAR-TICKER UNTIL FIN-ALGORITMOS.
016000*
016100 210-ACUMULAR-TICKER.
016200     ADD 1 TO W-INDICE-TICKER.
016300     SET IX-TICKER TO W-INDICE-TICKER.
016400     MOVE ALG-TICKER TO TT-TICKER(IX-TICKER).
016500     READ FICHERO-ALGORITMOS AT END MOVE "Y" TO SW-FIN-ALGORITMOS.
016600*
016610******************************************************************
016620*    300-PRECREAR-RANURAS (REQ-0349, MTV, 05/19/95): ANTES DE     *
016630*    ESTA VERSION, UNA BARRA QUE NUNCA LLEGABA DEL HISTORICO NI   *
016640*    DEL TIEMPO REAL SIMPLEMENTE NO EXISTIA EN FICHERO-BARRAS, Y  *
016650*    SMA-CROSSOVER/CARD-CALC/SCALPER-RULE TENIAN QUE TRATAR CADA  *
016660*    "READ INVALID KEY" COMO UN CASO ESPECIAL.  DESDE REQ-0349    *
016670*    SE PRE-CREA UNA RANURA (CON BAR-PRESENT-FLAG = "N") PARA     *
016680*    CADA COMBINACION TICKER/MINUTO, ASI LA LECTURA SIEMPRE        *
016690*    ENCUENTRA EL REGISTRO Y SOLO TIENE QUE MIRAR LA BANDERA.     *
016695******************************************************************
016700 300-PRECREAR-RANURAS.
016800     MOVE 0 TO W-INDICE-TICKER.
016900 310-SIGUIENTE-TICKER.
016910*    FICHERO-MINUTOS SE CIERRA Y SE REABRE PARA CADA TICKER
016920*    PORQUE ES UN ARCHIVO SECUENCIAL; NO HAY OTRA FORMA DE
016930*    VOLVER AL PRIMER MINUTO SIN REABRIRLO.
017000     ADD 1 TO W-INDICE-TICKER.
017100     IF W-INDICE-TICKER > 50
017200         GO TO 300-PRECREAR-RANURAS-EXIT
017300     END-IF.
017400     SET IX-TICKER TO W-INDICE-TICKER.
017500     IF TT-TICKER(IX-TICKER) = SPACE
017600         GO TO 300-PRECREAR-RANURAS-EXIT
017700     END-IF.
017800     MOVE "N" TO SW-FIN-MINUTOS.
017900     CLOSE FICHERO-MINUTOS.
018000     OPEN INPUT FICHERO-MINUTOS.
018100     READ FICHERO-MINUTOS AT END MOVE "Y" TO SW-FIN-MINUTOS.
018200 320-SIGUIENTE-MINUTO.
018300     IF FIN-MINUTOS
018400         GO TO 310-SIGUIENTE-TICKER
018500     END-IF.
018600     MOVE TT-TICKER(IX-TICKER) TO BAR-TICKER.
018700     MOVE CLV-MINUTO            TO BAR-TIMESTAMP.
018800     MOVE 0                     TO BAR-OPEN BAR-HIGH BAR-LOW
018900                                    BAR-CLOSE.
019000     MOVE 0                     TO BAR-VOLUME.
019100     MOVE "N"                   TO BAR-PRESENT-FLAG.
019200     WRITE REG-BARRA INVALID KEY GO TO 330-RANURA-DUPLICADA.
019300     ADD 1 TO W-RANURAS-PRECREADAS.
019400     GO TO 340-LEER-SIGUIENTE.
019500 330-RANURA-DUPLICADA.
019510*    LA RANURA YA EXISTIA (CORRIDA REPETIDA DE 300-PRECREAR-
019520*    RANURAS SOBRE UN FICHERO-BARRAS NO VACIO); NO ES ERROR,
019530*    SIMPLEMENTE SE SIGUE CON EL PROXIMO MINUTO.
019600     CONTINUE.
019700 340-LEER-SIGUIENTE.
019800     READ FICHERO-MINUTOS AT END MOVE "Y" TO SW-FIN-MINUTOS.
019900     GO TO 320-SIGUIENTE-MINUTO.
020000 300-PRECREAR-RANURAS-EXIT.
020100     EXIT.
020200*
020210******************************************************************
020220*    400-CARGAR-BARRAS-HISTORICAS RECORRE FICHERO-BARRAS-HIST     *
020230*    (EL VOLCADO DEL PROVEEDOR DE DATOS) UNA SOLA VEZ.  SI LA     *
020240*    RANURA YA FUE LLENADA -- YA SEA POR OTRA CORRIDA HISTORICA   *
020250*    O POR LA BARRA DE TIEMPO REAL QUE LLEGO PRIMERO -- NO SE     *
020260*    SOBREESCRIBE; SOLO SE CUENTA COMO OMITIDA.  ES DECIR, LA     *
020270*    PRIMERA FUENTE EN LLEGAR GANA.                               *
020280******************************************************************
020300 400-CARGAR-BARRAS-HISTORICAS.
020400     READ FICHERO-BARRAS-HIST AT END MOVE "Y" TO SW-FIN-HISTORICO.
020500     PERFORM 410-PROCESAR-BARRA-HIST UNTIL FIN-HISTORICO.
020600*
020700 410-PROCESAR-BARRA-HIST.
020800     MOVE BH-TICKER    TO CB-TICKER.
020900     MOVE BH-TIMESTAMP TO CB-TIMESTAMP.
021000     MOVE WS-CLAVE-BUSQUEDA TO BAR-CLAVE.
021100     READ FICHERO-BARRAS KEY IS BAR-CLAVE
021200         INVALID KEY GO TO 420-SIGUIENTE-HIST.
021210*    SI LA CLAVE NO EXISTE EN FICHERO-BARRAS (NO FUE PRE-CREADA
021220*    POR 300-PRECREAR-RANURAS), EL TICKER/MINUTO NO FORMA PARTE
021230*    DEL UNIVERSO VIGENTE Y SE DESCARTA SILENCIOSAMENTE.
021300     IF BAR-SLOT-EMPTY
021400         MOVE BH-OPEN   TO BAR-OPEN
021500         MOVE BH-HIGH   TO BAR-HIGH
021600         MOVE BH-LOW    TO BAR-LOW
021700         MOVE BH-CLOSE  TO BAR-CLOSE
021800         MOVE BH-VOLUME TO BAR-VOLUME
021900         MOVE "Y"       TO BAR-PRESENT-FLAG
022000         REWRITE REG-BARRA
022100         ADD 1 TO W-RANURAS-LLENADAS
022200     ELSE
022300         ADD 1 TO W-RANURAS-OMITIDAS
022400     END-IF.
022500 420-SIGUIENTE-HIST.
022600     READ FICHERO-BARRAS-HIST AT END MOVE "Y" TO SW-FIN-HISTORICO.
022700*
022800 500-INSERTAR-BARRA-TIEMPO-REAL.
022810     ENTRY "INSERTAR-BARRA-TIEMPO-REAL" USING LK-BARRA-REAL.
022900*    PUNTO DE ENTRADA ALTERNO (CALL) PARA LA BARRA DE TIEMPO
023000*    REAL DE UN SOLO REGISTRO.  SOBREESCRIBE LA RANURA SIN
023100*    CONDICION, A DIFERENCIA DE LA CARGA MASIVA HISTORICA.
023110*    REQ-0524 (MTV, 04/17/02): ESTE PUNTO DE ENTRADA SE INVOCA
023120*    SOLO, SIN PASAR POR 000-CARGAR-BARRAS, ASI QUE ABRE Y
023130*    CIERRA SU PROPIO FICHERO-BARRAS, IGUAL QUE HACE CADA ENTRY
023140*    DE TRX-OP5 Y DE TRX-OP1.
023150     OPEN I-O FICHERO-BARRAS.
023200     MOVE LK-TICKER    TO CB-TICKER.
023300     MOVE LK-TIMESTAMP TO CB-TIMESTAMP.
023400     MOVE WS-CLAVE-BUSQUEDA TO BAR-CLAVE.
023500     READ FICHERO-BARRAS KEY IS BAR-CLAVE
023600         INVALID KEY GO TO 510-CERRAR-Y-SALIR.
023610*    SI NO EXISTE LA RANURA, SE CIERRA EL FICHERO SIN GRABAR
023620*    NADA; ESTE ENTRY NUNCA PRE-CREA RANURAS POR SU CUENTA.
023700     MOVE LK-OPEN   TO BAR-OPEN.
023800     MOVE LK-HIGH   TO BAR-HIGH.
023900     MOVE LK-LOW    TO BAR-LOW.
024000     MOVE LK-CLOSE  TO BAR-CLOSE.
024100     MOVE LK-VOLUME TO BAR-VOLUME.
024200     MOVE "Y"       TO BAR-PRESENT-FLAG.
024300     REWRITE REG-BARRA.
024350 510-CERRAR-Y-SALIR.
024360     CLOSE FICHERO-BARRAS.
024400     GOBACK.
024500*
024550*    CIERRE DE LOS CUATRO FICHEROS DE LA CARGA MASIVA (NO
024560*    INCLUYE EL CICLO DE INSERTAR-BARRA-TIEMPO-REAL, QUE ABRE
024570*    Y CIERRA FICHERO-BARRAS POR SU CUENTA EN 500/510).
024600 900-CERRAR-FICHEROS.
024700     CLOSE FICHERO-MINUTOS FICHERO-ALGORITMOS
024800           FICHERO-BARRAS FICHERO-BARRAS-HIST.
024900******************************************************************
024910*                         FIN DE BAR-LOAD                        *
024920******************************************************************
