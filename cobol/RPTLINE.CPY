000100******************************************************************
000200*                                                                *
000300*    RPTLINE.CPY                                                 *
000400*                                                                *
000500*    LINEAS DE IMPRESION DEL INFORME DE CICLO - 132 COLUMNAS.    *
000600*    ENCABEZADO, DETALLE POR INSTANCIA Y PIE DE TOTALES DEL      *
000700*    ORQUESTADOR (CYCLE-ORCHESTRATOR).                          *
000800*                                                                *
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    ----------------------------------------------------------  *
001100*    FECHA     PROGR  TICKET    DESCRIPCION                      *
001200*    --------  -----  --------  -------------------------------  *
001300*    07/22/92  JBR    REQ-0150  PRIMERA VERSION                  *
001400*    12/01/97  MTV    REQ-0412  SE AGREGA LINEA DE PIE CON       *
001500*                     TOTALES DE COMPRA Y VENTA                  *
001600******************************************************************
001700 01  LIN-ENCABEZADO.
001800     05  FILLER                   PIC X(01)  VALUE SPACE.
001900     05  LE-ROTULO                PIC X(28)  VALUE
002000         "INFORME DE CICLO DE TRADING".
002100     05  FILLER                   PIC X(02)  VALUE SPACE.
002200     05  LE-ROTULO-FECHA          PIC X(06)  VALUE "CICLO:".
002300     05  FILLER                   PIC X(01)  VALUE SPACE.
002400     05  LE-CICLO-TS              PIC X(20).
002500     05  FILLER                   PIC X(02)  VALUE SPACE.
002600     05  LE-ROTULO-CUENTA         PIC X(17)  VALUE
002700         "INSTANCIAS ACTIV:".
002800     05  LE-CUENTA-ACTIVAS        PIC ZZZ9.
002900     05  FILLER                   PIC X(48)  VALUE SPACE.
003000 01  LIN-DETALLE.
003100     05  FILLER                   PIC X(01)  VALUE SPACE.
003200     05  LD-ALG-ID                PIC 9(04).
003300     05  FILLER                   PIC X(01)  VALUE SPACE.
003400     05  LD-DISPLAY-NAME          PIC X(30).
003500     05  FILLER                   PIC X(01)  VALUE SPACE.
003600     05  LD-TICKER                PIC X(08).
003700     05  FILLER                   PIC X(01)  VALUE SPACE.
003800     05  LD-ACCION                PIC X(06).
003900     05  FILLER                   PIC X(01)  VALUE SPACE.
004000     05  LD-SHARES                PIC ZZZ,ZZ9.
004100     05  FILLER                   PIC X(01)  VALUE SPACE.
004200     05  LD-PRECIO-LLENADO        PIC ZZ,ZZ9.99.
004300     05  FILLER                   PIC X(01)  VALUE SPACE.
004400     05  LD-POSICION-RESULT       PIC -ZZZ,ZZ9.
004500     05  FILLER                   PIC X(58)  VALUE SPACE.
004600 01  LIN-PIE.
004700     05  FILLER                   PIC X(01)  VALUE SPACE.
004800     05  LP-ROTULO-PROC           PIC X(20)  VALUE
004900         "INSTANCIAS PROCESAD:".
005000     05  LP-PROCESADAS            PIC ZZZ9.
005100     05  FILLER                   PIC X(02)  VALUE SPACE.
005200     05  LP-ROTULO-EXITO          PIC X(07)  VALUE "EXITOS:".
005300     05  LP-EXITOS                PIC ZZZ9.
005400     05  FILLER                   PIC X(02)  VALUE SPACE.
005500     05  LP-ROTULO-COMPRAS        PIC X(09)  VALUE "COMPRAS :".
005600     05  LP-COMPRAS               PIC ZZZ9.
005700     05  FILLER                   PIC X(02)  VALUE SPACE.
005800     05  LP-ROTULO-VENTAS         PIC X(08)  VALUE "VENTAS :".
005900     05  LP-VENTAS                PIC ZZZ9.
006000     05  FILLER                   PIC X(02)  VALUE SPACE.
006100     05  LP-ROTULO-VCOMPRA        PIC X(12)  VALUE
006200         "VLR COMPRAS:".
006300     05  LP-VALOR-COMPRAS         PIC ZZZ,ZZ9.99.
006400     05  FILLER                   PIC X(01)  VALUE SPACE.
006500     05  LP-ROTULO-VVENTA         PIC X(11)  VALUE "VLR VENTAS:".
006600     05  LP-VALOR-VENTAS          PIC ZZZ,ZZ9.99.
006700     05  FILLER                   PIC X(21)  VALUE SPACE.
