000100******************************************************************
000200*                                                                *
000300*    TRNREC.CPY                                                  *
000400*                                                                *
000500*    REGISTRO DE TRANSACCION (LIBRO MAYOR DE COMPRA/VENTA)       *
000600*    ARCHIVO DE SOLO-AGREGAR.  CADA FILA ES UN LLENADO DE        *
000700*    COMPRA O VENTA EJECUTADO POR UNA INSTANCIA DE ALGORITMO.    *
000800*    CLAVE ES TRN-ID, CORRELATIVO, ASIGNADO POR LEDGER-POST.     *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    ----------------------------------------------------------  *
001200*    FECHA     PROGR  TICKET    DESCRIPCION                      *
001300*    --------  -----  --------  -------------------------------  *
001400*    06/11/91  JBR    REQ-0120  PRIMERA VERSION                  *
001500*    03/03/95  MTV    REQ-0344  SE AMPLIA TRN-SHARES A 9(07)     *
001600*                     PORQUE DESBORDABA EN POSICIONES GRANDES    *
001700*    01/05/99  RDL    Y2K-0009  TRN-TIMESTAMP YA TRAE ANO DE 4   *
001800*                     DIGITOS - SIN CAMBIO DE LAYOUT             *
001900*    09/14/99  RDL    REQ-0470  SE AGREGA FILLER DE RESERVA      *
002000******************************************************************
002100 01  REG-TRANSACCION.
002200     05  TRN-ID                   PIC 9(06).
002300     05  TRN-ALG-ID                PIC 9(04).
002400     05  TRN-TYPE                  PIC X(04).
002500         88  TRN-ES-COMPRA             VALUE "BUY ".
002600         88  TRN-ES-VENTA              VALUE "SELL".
002700     05  TRN-SHARES                PIC 9(07).
002800     05  TRN-PRICE                 PIC S9(05)V99.
002900     05  TRN-TIMESTAMP              PIC X(20).
003000     05  FILLER                    PIC X(11).
