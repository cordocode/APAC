000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     LEDGER-POST.
000400 AUTHOR.         J B RIVERA.
000500 INSTALLATION.   TRADING-SYSTEMS-GROUP.
000600 DATE-WRITTEN.   MARCH 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900*
001000******************************************************************
001100*                                                                *
001200*    LEDGER-POST                                                 *
001300*                                                                *
001400*    LIBRO DE TRANSACCIONES DE LAS INSTANCIAS DE ALGORITMOS.     *
001500*    VALIDA Y GRABA CADA COMPRA O VENTA DECIDIDA POR EL           *
001600*    ORQUESTADOR DE CICLO, ASIGNANDO EL CORRELATIVO DE           *
001700*    TRANSACCION IGUAL QUE SE ASIGNABA EL NUMERO DE FACTURA EN    *
001800*    EL SISTEMA DE COMPRAS, Y RESPONDE POR LAS TRANSACCIONES     *
001900*    DE UNA INSTANCIA CUANDO CARD-CALC NECESITA RECONSTRUIR      *
002000*    POSICION, INVERTIDO Y CANTIDAD DE OPERACIONES.              *
002100*                                                                *
002200*    HISTORIAL DE CAMBIOS                                        *
002300*    ----------------------------------------------------------  *
002400*    FECHA     PROGR  TICKET    DESCRIPCION                      *
002500*    --------  -----  --------  -------------------------------  *
002600*    03/22/91  JBR    REQ-0120  PRIMERA VERSION - GRABAR-TRANSAC  *
002700*    10/03/92  JBR    REQ-0207  SE VALIDA EXISTENCIA DEL          *
002800*                     ALGORITMO CONTRA EL MAESTRO ANTES DE        *
002900*                     GRABAR                                     *
003000*    05/17/95  MTV    REQ-0339  SE AGREGA LEER-TRANSACCIONES-ALG  *
003100*                     PARA EL CALCULO DE TARJETAS (CARD-CALC)     *
003200*    01/05/99  RDL    Y2K-0009  SIN CAMBIO DE LAYOUT              *
003300*    09/11/00  RDL    REQ-0487  SE REVISA EL TIPO DE TRANSACCION  *
003400*                     CONTRA LOS VALORES BUY/SELL UNICAMENTE      *
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS SW-LIBRO-ABIERTO.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT FICHERO-TRANSACCIONES ASSIGN TO LEDGER
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS TRN-ID
005100         FILE STATUS IS WS-ESTADO-TRANSAC.
005200*
005300     SELECT FICHERO-ALGORITMOS ASSIGN TO ALGMSTR
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS DYNAMIC
005600         RECORD KEY IS ALG-ID
005700         FILE STATUS IS WS-ESTADO-ALGORITMOS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  FICHERO-TRANSACCIONES
006300     LABEL RECORD IS STANDARD
006400     VALUE OF FILE-ID IS "LEDGER.DAT".
006500 COPY TRNREC.
006600*
006700 FD  FICHERO-ALGORITMOS
006800     LABEL RECORD IS STANDARD
006900     VALUE OF FILE-ID IS "ALGMSTR.DAT".
007000 COPY ALGREC.
007100*
007200 WORKING-STORAGE SECTION.
007300*
007310*    ESTADOS DE ARCHIVO ESTANDAR DE LA CASA; VER EL RESTO DE LOS
007320*    PROGRAMAS DE ESTE SISTEMA PARA LOS MISMOS CODIGOS.
007400 01  WS-ESTADO-TRANSAC           PIC XX.
007500     88  WS-TRANSAC-OK               VALUE "00".
007600     88  WS-TRANSAC-FIN-ARCHIVO       VALUE "10".
007700     88  WS-TRANSAC-DUPLICADA         VALUE "22".
007800*
007900 01  WS-ESTADO-ALGORITMOS        PIC XX.
008000     88  WS-ALGORITMOS-OK            VALUE "00".
008100     88  WS-ALGORITMO-NO-ENCONTRADO  VALUE "23".
008200*
008210*    BANDERA UNICA DEL PROGRAMA; LA VISTA REDEFINIDA ALTERNA SE
008220*    USA EN EL VOLCADO DE DIAGNOSTICO CUANDO ALGUN REQ LA PIDE.
008300 01  WS-BANDERAS.
008400     05  SW-FIN-LIBRO             PIC X  VALUE "N".
008500         88  FIN-LIBRO                VALUE "Y".
008505     05  FILLER                   PIC X  VALUE SPACE.
008510 01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
008520     05  W-BANDERAS-ALT          PIC X(02).
008600*
008610*    EL CORRELATIVO SE DESCOMPONE EN MILES/UNIDADES SOLO PARA
008620*    PODER IMPRIMIRLO PARTIDO EN LOS REPORTES DE AUDITORIA
008630*    MANUAL QUE PEDIA CONTRALORIA A PRINCIPIOS DE LOS 90.
008700 01  WS-CORRELATIVO              PIC 9(06)  VALUE 0.
008800 01  WS-CORRELATIVO-R REDEFINES WS-CORRELATIVO.
008900     05  WC-MILES                PIC 9(03).
009000     05  WC-UNIDADES              PIC 9(03).
009100*
009110*    CONTADOR DE FILAS CARGADAS EN LA TABLA DE SALIDA DE
009120*    400-LEER-TRANSACCIONES-ALG; SE DECLARA SUELTO A NIVEL 77,
009130*    COMO ES COSTUMBRE EN ESTA CASA PARA UN CONTADOR SIMPLE.
009200 77  W-CANT-LEIDAS             PIC 9(05)  COMP  VALUE 0.
009400*
009500 LINKAGE SECTION.
009600*
009610*    PARAMETRO DE GRABAR-TRANSACCION.  LK-G-RESULTADO ES EL
009620*    CODIGO DE RESPUESTA QUE EL ORQUESTADOR REVISA PARA SABER
009630*    SI LA TRANSACCION QUEDO ASENTADA.
009700 01  LK-PARM-GRABAR.
009800     05  LK-G-ALG-ID             PIC 9(04).
009900     05  LK-G-TIPO               PIC X(04).
010000     05  LK-G-SHARES             PIC 9(07).
010100     05  LK-G-PRECIO             PIC S9(05)V99.
010200     05  LK-G-TIMESTAMP          PIC X(20).
010300     05  LK-G-TRN-ID-ASIGNADO    PIC 9(06).
010400     05  LK-G-RESULTADO          PIC X(02).
010500         88  LK-G-ACEPTADA            VALUE "OK".
010600         88  LK-G-TIPO-INVALIDO       VALUE "TI".
010700         88  LK-G-SHARES-INVALIDAS    VALUE "SI".
010800         88  LK-G-PRECIO-INVALIDO     VALUE "PI".
010900         88  LK-G-ALGORITMO-INVALIDO  VALUE "AI".
011000*
011010*    PARAMETRO DE ENTRADA DE LEER-TRANSACCIONES-ALG: QUE
011020*    ALGORITMO SE QUIERE Y CUANTAS TRANSACCIONES SE ENCONTRARON.
011100 01  LK-PARM-LEER.
011200     05  LK-L-ALG-ID             PIC 9(04).
011300     05  LK-L-CANTIDAD           PIC 9(05).
011400*
011410*    TABLA DE SALIDA DE LEER-TRANSACCIONES-ALG; EL LLAMADOR
011420*    (CARD-CALC) LA DECLARA DEL MISMO TAMANO EN SU PROPIA
011430*    LINKAGE SECTION.  LA VISTA PLANA SOLO SE USA PARA EL
011440*    VOLCADO DE DIAGNOSTICO FILA POR FILA.
011500 01  LK-TABLA-TRANSAC-SALIDA.
011600     05  LK-T-ENTRADA OCCURS 500 TIMES.
011700         10  LK-T-TRN-ID         PIC 9(06).
011800         10  LK-T-TIPO           PIC X(04).
011900         10  LK-T-SHARES         PIC 9(07).
012000         10  LK-T-PRECIO         PIC S9(05)V99.
012100         10  LK-T-TIMESTAMP      PIC X(20).
012200     05  LK-TABLA-TRANSAC-R REDEFINES LK-TABLA-TRANSAC-SALIDA.
012300         10  LK-T-ENTRADA-ALT OCCURS 500 TIMES PIC X(33).
012400*
012500 PROCEDURE DIVISION.
012600*
012610******************************************************************
012620*    ESTE PROGRAMA TIENE DOS PUNTOS DE ENTRADA, COMO LOS DEMAS    *
012630*    PROGRAMAS DE TABLA DE ESTA CASA QUE PRESTAN SERVICIO A MAS  *
012640*    DE UN LLAMADOR: GRABAR-TRANSACCION (USADO POR EL            *
012650*    ORQUESTADOR DE CICLO PARA ASENTAR CADA COMPRA O VENTA) Y    *
012660*    LEER-TRANSACCIONES-ALG (USADO POR CARD-CALC PARA            *
012670*    RECONSTRUIR LA POSICION DE UNA INSTANCIA).  CADA ENTRY      *
012680*    ABRE Y CIERRA SUS PROPIOS FICHEROS; NO SE COMPARTE ESTADO   *
012690*    DE ARCHIVO ENTRE UNA LLAMADA Y LA SIGUIENTE.                *
012700******************************************************************
012710*
012720 000-GRABAR-TRANSACCION.
012730*    PUNTO DE ENTRADA PRINCIPAL.  VALIDA LA TRANSACCION PROPUESTA
012740*    POR EL ORQUESTADOR Y, SI ES ACEPTABLE, LE ASIGNA CORRELATIVO
012750*    Y LA ASIENTA EN EL LIBRO.  EL RESULTADO SE DEVUELVE EN
012760*    LK-G-RESULTADO PARA QUE EL LLAMADOR SEPA SI DEBE REINTENTAR
012770*    O DESCARTAR LA DECISION.
012800     ENTRY "GRABAR-TRANSACCION" USING LK-PARM-GRABAR.
012900     MOVE "OK" TO LK-G-RESULTADO.
012910*    SE SUPONE ACEPTADA HASTA QUE 100-VALIDAR-TRANSACCION DIGA
012920*    LO CONTRARIO.
013000     OPEN I-O FICHERO-TRANSACCIONES.
013100     OPEN INPUT FICHERO-ALGORITMOS.
013200     PERFORM 100-VALIDAR-TRANSACCION.
013300     IF NOT LK-G-ACEPTADA
013400         GO TO 090-RECHAZAR-TRANSACCION
013500     END-IF.
013510*    EL CORRELATIVO SOLO SE CALCULA PARA TRANSACCIONES QUE VAN A
013520*    GRABARSE; NO TIENE SENTIDO RECORRER EL LIBRO PARA UNA
013530*    TRANSACCION QUE SE VA A RECHAZAR.
013600     PERFORM 200-FIJAR-CODIGO-TRANSAC.
013700     PERFORM 300-GRABAR-REGISTRO-TRANSAC.
013800 090-RECHAZAR-TRANSACCION.
013810*    PUNTO DE SALIDA COMUN, ACEPTADA O RECHAZADA.
013900     CLOSE FICHERO-ALGORITMOS FICHERO-TRANSACCIONES.
014000     GOBACK.
014100*
014200 100-VALIDAR-TRANSACCION.
014210*    LAS TRES VALIDACIONES DE CAMPO VAN ANTES DE TOCAR EL
014220*    MAESTRO DE ALGORITMOS PORQUE SON MAS BARATAS (SIN E/S) Y
014230*    CUALQUIERA DE ELLAS BASTA PARA RECHAZAR.
014300     IF LK-G-TIPO NOT = "BUY " AND LK-G-TIPO NOT = "SELL"
014400         MOVE "TI" TO LK-G-RESULTADO
014500         GO TO 100-VALIDAR-TRANSACCION-EXIT
014600     END-IF.
014700     IF LK-G-SHARES NOT > 0
014800         MOVE "SI" TO LK-G-RESULTADO
014900         GO TO 100-VALIDAR-TRANSACCION-EXIT
015000     END-IF.
015100     IF LK-G-PRECIO NOT > 0
015200         MOVE "PI" TO LK-G-RESULTADO
015300         GO TO 100-VALIDAR-TRANSACCION-EXIT
015400     END-IF.
015410*    REQ-0207 (JBR, 10/03/92): EL ALGORITMO TIENE QUE EXISTIR EN
015420*    EL MAESTRO; DE LO CONTRARIO SE ESTARIA GRABANDO UNA
015430*    TRANSACCION HUERFANA QUE CARD-CALC NUNCA PODRIA ASOCIAR A
015440*    NINGUNA INSTANCIA.
015500     MOVE LK-G-ALG-ID TO ALG-ID.
015600     READ FICHERO-ALGORITMOS
015700         INVALID KEY MOVE "AI" TO LK-G-RESULTADO.
015800 100-VALIDAR-TRANSACCION-EXIT.
015900     EXIT.
016000*
016100 200-FIJAR-CODIGO-TRANSAC.
016110*    EL CORRELATIVO DE TRANSACCION SE ASIGNA IGUAL QUE EN EL
016120*    SISTEMA DE COMPRAS VIEJO: SE CUENTA CUANTOS REGISTROS HAY
016130*    GRABADOS Y SE TOMA EL SIGUIENTE NUMERO.  NO HAY UN MAESTRO
016140*    DE CORRELATIVOS SEPARADO PORQUE EL VOLUMEN DEL LIBRO ES
016150*    CHICO Y NO JUSTIFICA MANTENERLO.
016200     MOVE 0 TO WS-CORRELATIVO.
016300 210-CONTAR-TRANSAC-EXISTENTES.
016310*    RECORRIDO SECUENCIAL COMPLETO DEL LIBRO, DE PRINCIPIO A FIN,
016320*    CONTANDO REGISTROS.
016400     READ FICHERO-TRANSACCIONES NEXT RECORD
016500         AT END GO TO 200-FIJAR-CODIGO-TRANSAC-EXIT.
016600     ADD 1 TO WS-CORRELATIVO.
016700     GO TO 210-CONTAR-TRANSAC-EXISTENTES.
016800 200-FIJAR-CODIGO-TRANSAC-EXIT.
016810*    AL LLEGAR AQUI WS-CORRELATIVO TIENE LA CANTIDAD DE
016820*    REGISTROS EXISTENTES; SE SUMA UNO MAS PARA OBTENER EL
016830*    NUMERO QUE LE TOCA A LA TRANSACCION NUEVA.
016900     ADD 1 TO WS-CORRELATIVO.
017000     EXIT.
017100*
017200 300-GRABAR-REGISTRO-TRANSAC.
017210*    TRASLADO CAMPO A CAMPO DE LA PROPUESTA DEL ORQUESTADOR AL
017220*    LAYOUT DEL LIBRO (COPY TRNREC).  NO SE GRABA NADA QUE NO
017230*    HAYA PASADO POR 100-VALIDAR-TRANSACCION.
017300     MOVE WS-CORRELATIVO   TO TRN-ID.
017400     MOVE LK-G-ALG-ID      TO TRN-ALG-ID.
017500     MOVE LK-G-TIPO        TO TRN-TYPE.
017600     MOVE LK-G-SHARES      TO TRN-SHARES.
017700     MOVE LK-G-PRECIO      TO TRN-PRICE.
017800     MOVE LK-G-TIMESTAMP   TO TRN-TIMESTAMP.
017810*    TRN-ID ES LA CLAVE DEL INDEXADO; SI POR ALGUNA CARRERA DE
017820*    PROCESOS YA EXISTIERA ESE CORRELATIVO, SE DEVUELVE "AI" EN
017830*    VEZ DE DEJAR CAER EL PROGRAMA.
017900     WRITE REG-TRANSACCION
018000         INVALID KEY MOVE "AI" TO LK-G-RESULTADO
018100         GO TO 300-GRABAR-REGISTRO-TRANSAC-EXIT.
018200     MOVE WS-CORRELATIVO TO LK-G-TRN-ID-ASIGNADO.
018300 300-GRABAR-REGISTRO-TRANSAC-EXIT.
018400     EXIT.
018500*
018510******************************************************************
018520*    REQ-0339 (MTV, 05/17/95): SEGUNDO PUNTO DE ENTRADA, AGREGADO *
018530*    PARA QUE CARD-CALC PUEDA TRAER TODAS LAS TRANSACCIONES DE   *
018540*    UNA INSTANCIA SIN TENER QUE REPETIR LA LOGICA DE LECTURA    *
018550*    DEL LIBRO EN CADA PROGRAMA QUE LA NECESITE.                 *
018560******************************************************************
018600 400-LEER-TRANSACCIONES-ALG.
018700     ENTRY "LEER-TRANSACCIONES-ALG" USING LK-PARM-LEER
018800         LK-TABLA-TRANSAC-SALIDA.
018900     MOVE 0 TO LK-L-CANTIDAD W-CANT-LEIDAS.
019000     MOVE "N" TO SW-FIN-LIBRO.
019100     OPEN INPUT FICHERO-TRANSACCIONES.
019200 410-SIGUIENTE-TRANSAC.
019210*    SE RECORRE TODO EL LIBRO PORQUE NO HAY INDICE SECUNDARIO POR
019220*    ALG-ID; EL VOLUMEN DE TRANSACCIONES POR INSTANCIA ES BAJO,
019230*    ASI QUE EL COSTO DE LA LECTURA SECUENCIAL ES ACEPTABLE.
019300     IF FIN-LIBRO
019400         GO TO 490-FIN-LECTURA
019500     END-IF.
019600     READ FICHERO-TRANSACCIONES NEXT RECORD
019700         AT END MOVE "Y" TO SW-FIN-LIBRO GO TO 410-SIGUIENTE-TRANSAC.
019710*    LA TABLA DE SALIDA TIENE TOPE DE 500 FILAS (LK-T-ENTRADA
019720*    OCCURS 500); PASADO ESE TOPE SE SIGUE CONTANDO EN
019730*    W-CANT-LEIDAS PERO YA NO SE AGREGAN MAS FILAS, PARA NO
019740*    DESBORDAR LA TABLA.
019800     IF TRN-ALG-ID = LK-L-ALG-ID AND W-CANT-LEIDAS < 500
019900         ADD 1 TO W-CANT-LEIDAS
020000         MOVE TRN-ID        TO LK-T-TRN-ID(W-CANT-LEIDAS)
020100         MOVE TRN-TYPE      TO LK-T-TIPO(W-CANT-LEIDAS)
020200         MOVE TRN-SHARES    TO LK-T-SHARES(W-CANT-LEIDAS)
020300         MOVE TRN-PRICE     TO LK-T-PRECIO(W-CANT-LEIDAS)
020400         MOVE TRN-TIMESTAMP TO LK-T-TIMESTAMP(W-CANT-LEIDAS)
020500     END-IF.
020600     GO TO 410-SIGUIENTE-TRANSAC.
020700 490-FIN-LECTURA.
020710*    SE DEVUELVE LA CANTIDAD REALMENTE CARGADA EN LA TABLA (HASTA
020720*    500); SI HUBO MAS TRANSACCIONES QUE ESO, EL LLAMADOR NO SE
020730*    ENTERA POR ESTA VIA, PERO EN LA PRACTICA NINGUNA INSTANCIA
020740*    LLEGA A ESE VOLUMEN DE OPERACIONES.
020800     MOVE W-CANT-LEIDAS TO LK-L-CANTIDAD.
020900     CLOSE FICHERO-TRANSACCIONES.
021000     GOBACK.
