000100******************************************************************
000200*                                                                *
000300*    STATREC.CPY                                                 *
000400*                                                                *
000500*    ESTADO DE POSICION ABIERTA DE UNA INSTANCIA QUE CORRE LA    *
000600*    ESTRATEGIA SCALPER-RULE.  SE GRABA AL ENTRAR A UNA          *
000700*    POSICION (PRECIO DE ENTRADA, STOP Y OBJETIVO) Y SE BORRA    *
000800*    AL SALIR.  SIN REGISTRO PARA UN ALG-ID, LA INSTANCIA NO     *
000900*    TIENE POSICION ABIERTA EN EL SCALPER.                       *
001000*                                                                *
001100*    HISTORIAL DE CAMBIOS                                        *
001200*    ----------------------------------------------------------  *
001300*    FECHA     PROGR  TICKET    DESCRIPCION                      *
001400*    --------  -----  --------  -------------------------------  *
001500*    08/19/93  JBR    REQ-0245  PRIMERA VERSION                  *
001600*    01/05/99  RDL    Y2K-0009  SIN CAMBIO DE LAYOUT              *
001700******************************************************************
001800 01  REG-ESTADO-SCALPER.
001900     05  STA-ALG-ID              PIC 9(04).
002000     05  STA-ENTRY-PRICE         PIC S9(05)V99.
002100     05  STA-STOP-PRICE          PIC S9(05)V99.
002200     05  STA-TARGET-PRICE        PIC S9(05)V99.
002300     05  FILLER                  PIC X(10).
